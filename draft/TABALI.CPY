000100*================================================================        
000200*  COPY TABALI  -  TABELA EM MEMORIA DOS ALIMENTOS VALIDADOS             
000300*----------------------------------------------------------------        
000400*  CARREGADA POR NTR001 DURANTE A VALIDACAO DA TACO E POR                
000500*  NTR003R A PARTIR DO ARQUIVO DE TRABALHO TACOWRK.  LIMITE DE           
000600*  600 ITENS (TAMANHO DA TABELA TACO COMPLETA).                          
000700*----------------------------------------------------------------        
000800*  MANUTENCAO                                                            
000900*  02/07/1991 MHRS  CRIACAO DO COPY, TABELA LIMITADA A 300 ITENS         
001000*  03/11/1994 PRA   LIMITE ELEVADO PARA 600 ITENS                        
001100*================================================================        
001200 01  TAB-ALIMENTOS.                                                      
001300     05  TAB-ALI-QTDE            PIC 9(03)  COMP.                        
001400     05  TAB-ALI-ITEM OCCURS 600 TIMES                                   
001500                      INDEXED BY TAB-ALI-IDX.                            
001600         10  TAB-ALI-NOME            PIC X(30).                          
001700         10  TAB-ALI-KCAL            PIC 9(04)V99.                       
001800         10  TAB-ALI-PROTEINA        PIC 9(03)V99.                       
001900         10  TAB-ALI-CARBO           PIC 9(03)V99.                       
002000         10  TAB-ALI-GORDURA         PIC 9(03)V99.                       
002100     05  FILLER                  PIC X(04).                              
