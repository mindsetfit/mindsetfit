000100*================================================================        
000200*  COPY REGALI  -  LEIAUTE DO REGISTRO DE ALIMENTO (TABELA TACO)         
000300*----------------------------------------------------------------        
000400*  REGISTRO DE TRABALHO GRAVADO POR NTR001 (CARGA/VALIDACAO DA           
000500*  TACO) E LIDO POR NTR003R (SUGESTAO DE CARDAPIO).  TAMBEM              
000600*  DEFINE A TABELA EM MEMORIA TAB-ALIMENTOS, CARREGADA POR AMBOS         
000700*  OS PROGRAMAS NO MESMO FORMATO.                                        
000800*----------------------------------------------------------------        
000900*  MANUTENCAO                                                            
001000*  10/03/1989 MHRS  CRIACAO DO COPY PARA O SISTEMA DE NUTRICAO           
001100*  03/11/1994 PRA   LIMITE DA TABELA ELEVADO DE 300 PARA 600             
001200*                   ITENS (TABELA TACO COMPLETA)                         
001300*  14/01/1999 MHRS  REVISAO Y2K - SEM CAMPOS DE DATA NESTE COPY,         
001400*                   NENHUM AJUSTE NECESSARIO                             
001500*================================================================        
001600 01  REGALI.                                                             
001700     05  ALI-NOME                PIC X(30).                              
001800     05  ALI-KCAL                PIC 9(04)V99.                           
001900     05  ALI-PROTEINA            PIC 9(03)V99.                           
002000     05  ALI-CARBO               PIC 9(03)V99.                           
002100     05  ALI-GORDURA             PIC 9(03)V99.                           
002200     05  FILLER                  PIC X(10).                              
002300*----------------------------------------------------------------        
002400*  TABELA EM MEMORIA DOS ALIMENTOS VALIDADOS - LIMITE 600 LINHAS         
002500*  (TAMANHO DA TABELA TACO), CARREGADA NA ABERTURA DO PROGRAMA.          
002600*----------------------------------------------------------------        
002700 01  TAB-ALIMENTOS.                                                      
002800     05  TAB-ALI-QTDE            PIC 9(03)  COMP.                        
002900     05  TAB-ALI-ITEM OCCURS 600 TIMES                                   
003000                      INDEXED BY TAB-ALI-IDX.                            
003100         10  TAB-ALI-NOME            PIC X(30).                          
003200         10  TAB-ALI-KCAL            PIC 9(04)V99.                       
003300         10  TAB-ALI-PROTEINA        PIC 9(03)V99.                       
003400         10  TAB-ALI-CARBO           PIC 9(03)V99.                       
003500         10  TAB-ALI-GORDURA         PIC 9(03)V99.                       
003600     05  FILLER                  PIC X(04).                              
