000100 IDENTIFICATION DIVISION.                                                
000200 PROGRAM-ID.               NTR001.                                       
000300 AUTHOR.                   MARCIA HELENA REZENDE SANTOS.                 
000400 INSTALLATION.             MINDSETFIT SISTEMAS DE NUTRICAO.              
000500 DATE-WRITTEN.             10/03/1989.                                   
000600 DATE-COMPILED.                                                          
000700 SECURITY.                 USO RESTRITO AO DEPARTAMENTO DE               
000800                           PROCESSAMENTO DE DADOS.                       
000900********************************************************                 
001000*          CARGA E VALIDACAO DA TABELA TACO             *                
001100*     (BASE DE COMPOSICAO DE ALIMENTOS - NUTRICAO)      *                
001200********************************************************                 
001300*----------------------------------------------------------              
001400*  ESTE PROGRAMA LE A BASE TACO (TABELA BRASILEIRA DE                    
001500*  COMPOSICAO DE ALIMENTOS) NO FORMATO DELIMITADO EM QUE                 
001600*  CHEGA DO NUTRICIONISTA, CONFERE SE AS QUATRO COLUNAS DE               
001700*  NUTRIENTES EXIGIDAS PELO SISTEMA (KCAL, PROTEINA, CARBO               
001800*  E GORDURA) PODEM SER IDENTIFICADAS NO CABECALHO - AINDA               
001900*  QUE O FORNECEDOR TENHA USADO OUTRO NOME DE COLUNA - E                 
002000*  GRAVA UM ARQUIVO DE TRABALHO (TACOWRK) NO LEIAUTE FIXO                
002100*  QUE OS DEMAIS PROGRAMAS DA NUTRICAO (NTR002R E NTR003R)               
002200*  ESPERAM RECEBER.  SE QUALQUER COLUNA EXIGIDA NAO FOR                  
002300*  ENCONTRADA, O PASSO E ABENDADO SEM GRAVAR NADA, POIS OS               
002400*  PROGRAMAS SEGUINTES DEPENDEM DE TER A BASE COMPLETA.                  
002500*----------------------------------------------------------              
002600*  HISTORICO DE ALTERACOES                                               
002700*----------------------------------------------------------              
002800*  10/03/1989 MHRS  000  PROGRAMA ORIGINAL - CARGA DA TACO COM           
002900*                        LEIAUTE FIXO, SEM VALIDACAO DE COLUNA.          
003000*                        NAQUELA EPOCA A BASE VINHA GRAVADA              
003100*                        PELO PROPRIO CPD, SEMPRE NA MESMA               
003200*                        ORDEM DE CAMPOS, E NAO HAVIA RISCO              
003300*                        DE DIVERGENCIA DE LEIAUTE.                      
003400*  02/07/1991 MHRS  014  INCLUIDA VALIDACAO DE CABECALHO POR             
003500*                        SINONIMO (A BASE PASSOU A CHEGAR EM             
003600*                        FORMATO DELIMITADO, VINDA DO NUTRI.,            
003700*                        E CADA REMESSA TRAZIA OS NOMES DE               
003800*                        COLUNA EM ORDEM E GRAFIA DIFERENTES).           
003900*  19/11/1993 PRA   027  AMPLIADA TABELA DE SINONIMOS (ENERGY,           
004000*                        CARB, FAT) P/ BASES RECEBIDAS EM                
004100*                        INGLES - CONVENIO COM LABORATORIO               
004200*                        DE NUTRICAO DA UNIVERSIDADE PARCEIRA.           
004300*  03/11/1994 PRA   031  LIMITE DA TABELA ELEVADO PARA 600               
004400*                        ITENS (TACO COMPLETA, ANTES SO OS               
004500*                        NUCLEOS BASICOS DE ALIMENTOS ERAM               
004600*                        CARREGADOS NA MEMORIA DO PROGRAMA).             
004700*  14/01/1999 MHRS  048  REVISAO GERAL Y2K - PROGRAMA NAO                
004800*                        GRAVA NEM LE NENHUM CAMPO DE DATA,              
004900*                        NENHUM AJUSTE DE LEIAUTE FOI                    
005000*                        NECESSARIO. REVISAO FEITA A PEDIDO              
005100*                        DA COORDENACAO DO CPD P/ TODOS OS               
005200*                        PROGRAMAS EM PRODUCAO NESTA DATA.               
005300*  22/06/2001 CBS   055  CORRIGIDO ABEND QUANDO O CABECALHO              
005400*                        VEM TODO EM MAIUSCULAS (COMPARACAO              
005500*                        ERA SENSIVEL A CAIXA - O FORNECEDOR             
005600*                        DA BASE TROCOU DE PLANILHA ELETRONICA           
005700*                        E PASSOU A EXPORTAR TUDO EM CAIXA               
005800*                        ALTA, DERRUBANDO O CASAMENTO).                  
005900*  17/09/2004 CBS   061  MENSAGEM DE COLUNA NAO ENCONTRADA               
006000*                        PADRONIZADA CONFORME MANUAL DE ABENDS           
006100*                        DO CPD (CHAMADO 2004-0312).                     
006200*  11/03/2009 CBS   077  CORRIGIDA REGRA DE EMPATE NA                    
006300*                        LOCALIZACAO DE COLUNAS: O PROGRAMA              
006400*                        CASAVA PELA ORDEM DA TABELA DE                  
006500*                        SINONIMOS (W01), E NAO PELA ORDEM DE            
006600*                        CHEGADA DAS COLUNAS NO CABECALHO -              
006700*                        UMA BASE COM "ENERGIA" NA COLUNA 1 E            
006800*                        "KCAL" NA COLUNA 2 ACABAVA USANDO A             
006900*                        COLUNA 2, POIS "KCAL" VEM PRIMEIRO NA           
007000*                        TABELA DE SINONIMOS. A VARREDURA                
007100*                        PASSOU A SER FEITA COLUNA A COLUNA,             
007200*                        NA ORDEM DO CABECALHO, TESTANDO TODOS           
007300*                        OS SINONIMOS AINDA PENDENTES EM CADA            
007400*                        COLUNA (CHAMADO 2009-0077, ACHADO EM            
007500*                        AUDITORIA DA NUTRICIONISTA-CHEFE).              
007600*----------------------------------------------------------              
007700 ENVIRONMENT DIVISION.                                                   
007800 CONFIGURATION SECTION.                                                  
007900*----------------------------------------------------------              
008000*    UPSI-0 RESERVADO PARA SINALIZAR BASE EM INGLES X                    
008100*    PORTUGUES EM FUTURA EXTENSAO DE RELATORIO DE AUDITORIA              
008200*    DA CARGA - NAO TESTADO POR NENHUMA ROTINA NESTA VERSAO.             
008300*----------------------------------------------------------              
008400 SPECIAL-NAMES.                                                          
008500     C01 IS TOP-OF-FORM                                                  
008600     CLASS CLASSE-ALFA IS "A" THRU "Z" "a" THRU "z"                      
008700     UPSI-0 ON  STATUS IS CHAVE-BASE-INGLES                              
008800            OFF STATUS IS CHAVE-BASE-PORTUGUES.                          
008900                                                                         
009000 INPUT-OUTPUT SECTION.                                                   
009100 FILE-CONTROL.                                                           
009200*    TACOORI - BASE TACO RECEBIDA EM FORMATO DELIMITADO.                 
009300     SELECT TACOORI ASSIGN TO DISK                                       
009400         ORGANIZATION IS LINE SEQUENTIAL                                 
009500         ACCESS MODE  IS SEQUENTIAL                                      
009600         FILE STATUS  IS ST-ERRO.                                        
009700                                                                         
009800*    TACOWRK - SAIDA DESTE PROGRAMA, LEIAUTE FIXO REGALI,                
009900*    CONSUMIDA POR NTR002R E NTR003R.                                    
010000     SELECT TACOWRK ASSIGN TO DISK                                       
010100         ORGANIZATION IS LINE SEQUENTIAL                                 
010200         ACCESS MODE  IS SEQUENTIAL                                      
010300         FILE STATUS  IS WK-ERRO.                                        
010400*                                                                        
010500*----------------------------------------------------------              
010600 DATA DIVISION.                                                          
010700 FILE SECTION.                                                           
010800*----------------------------------------------------------              
010900*    REGISTRO UNICO DE ENTRADA - TANTO O CABECALHO QUANTO                
011000*    CADA LINHA DE DETALHE SAO LIDOS NESTA AREA E DEPOIS                 
011100*    RECORTADOS POR UNSTRING (VER W00-CABECALHO/W00-DETALHE).            
011200*----------------------------------------------------------              
011300 FD  TACOORI                                                             
011400         LABEL RECORD IS STANDARD                                        
011500         VALUE OF FILE-ID IS "TACOORI.DAT".                              
011600 01  REG-TACOORI                 PIC X(200).                             
011700*                                                                        
011800*    REGALI (COPYBOOK) FORNECE O PROPRIO NIVEL 01 DO                     
011900*    REGISTRO DE SAIDA - NAO EMBRULHAR EM OUTRO 01.                      
012000 FD  TACOWRK                                                             
012100         LABEL RECORD IS STANDARD                                        
012200         VALUE OF FILE-ID IS "TACOWRK.DAT".                              
012300     COPY REGALI.                                                        
012400*----------------------------------------------------------              
012500 WORKING-STORAGE SECTION.                                                
012600*    CODIGOS DE RETORNO DO FILE STATUS DOS DOIS ARQUIVOS.                
012700 77  ST-ERRO        PIC X(02) VALUE "00".                                
012800 77  WK-ERRO        PIC X(02) VALUE "00".                                
012900*----------------------------------------------------------              
013000*    AREA DA MENSAGEM DE ABEND, EXIBIDA NO SYSOUT POR                    
013100*    ROT-ERRO-FATAL.  A VISAO REDEFINIDA SEPARA O NOME DO                
013200*    PROGRAMA DO TEXTO PROPRIAMENTE DITO, PARA EVENTUAL                  
013300*    ROTINA DE LOG CENTRALIZADO DO CPD (NUNCA CHEGOU A SER               
013400*    LIGADA NESTE PROGRAMA, MAS O LEIAUTE FICOU PRONTO).                 
013500*----------------------------------------------------------              
013600 01  W05-MENSAGEM.                                                       
013700     05  MENS                PIC X(60) VALUE SPACES.                     
013800     05  FILLER              PIC X(04).                                  
013900 01  W05-MENSAGEM-R REDEFINES W05-MENSAGEM.                              
014000     05  MENS-PROGRAMA       PIC X(06).                                  
014100     05  MENS-TEXTO          PIC X(58).                                  
014200*                                                                        
014300*    TAB-ALIMENTOS (COPYBOOK) - TABELA EM MEMORIA COM OS                 
014400*    ALIMENTOS JA VALIDADOS, MONTADA PELA LEITURA DE DETALHE             
014500*    E DEPOIS DESCARREGADA PARA O ARQUIVO TACOWRK.                       
014600     COPY TABALI.                                                        
014700*----------------------------------------------------------              
014800*    CAMPOS DE TRABALHO DA LEITURA DO CABECALHO E DOS                    
014900*    DETALHES DA TACO.                                                   
015000*----------------------------------------------------------              
015100*    W00-CABECALHO - AREA PARA ONDE O REGISTRO FISICO E                  
015200*    MOVIDO ANTES DE SER RECORTADO PELO UNSTRING (SERVE                  
015300*    TANTO PARA O CABECALHO QUANTO PARA AS LINHAS DE DADO).              
015400 01  W00-CABECALHO.                                                      
015500     05  W00-LINHA-CAB           PIC X(200).                             
015600     05  FILLER                  PIC X(04).                              
015700                                                                         
015800*    W00-COLUNAS - NOMES DAS COLUNAS DO CABECALHO, JA EM                 
015900*    CAIXA ALTA, NA ORDEM EM QUE CHEGARAM NO ARQUIVO. ATE                
016000*    10 COLUNAS SAO SUPORTADAS (A TACO NUNCA TRAZ MAIS DE                
016100*    SETE: ALIMENTO, KCAL, PROTEINA, CARBO, GORDURA E DUAS               
016200*    DE RESERVA DO FORNECEDOR).                                          
016300 01  W00-COLUNAS.                                                        
016400     05  W00-COL-QTDE            PIC 9(02) COMP.                         
016500     05  W00-COL-ITEM OCCURS 10 TIMES.                                   
016600         10  W00-COL-NOME            PIC X(20).                          
016700     05  FILLER                  PIC X(02).                              
016800                                                                         
016900*    W00-POSICAO - POSICAO (1-10) DE CADA CAMPO CANONICO                 
017000*    DENTRO DO CABECALHO, PREENCHIDA PELA VARREDURA DE                   
017100*    PASSO-2.  PERMANECE ZERO SE O CAMPO NAO FOI ACHADO, O               
017200*    QUE DISPARA O ABEND EM ROT-VERIFICA-CAMPOS.                         
017300 01  W00-POSICAO.                                                        
017400     05  W00-POS-KCAL            PIC 9(02) COMP VALUE ZERO.              
017500     05  W00-POS-PROTEINA        PIC 9(02) COMP VALUE ZERO.              
017600     05  W00-POS-CARBO           PIC 9(02) COMP VALUE ZERO.              
017700     05  W00-POS-GORDURA         PIC 9(02) COMP VALUE ZERO.              
017800     05  FILLER                  PIC X(01).                              
017900                                                                         
018000*    W00-DETALHE - CAMPOS DE UMA LINHA DE DADO DA TACO, NA               
018100*    ORDEM EM QUE CHEGARAM (NAO NA ORDEM CANONICA - POR                  
018200*    ISSO A GRAVACAO DO DETALHE USA W00-POS-xxx P/ INDEXAR).             
018300 01  W00-DETALHE.                                                        
018400     05  W00-COL-DADO OCCURS 10 TIMES                                    
018500         PIC X(20).                                                      
018600     05  FILLER                  PIC X(02).                              
018700*----------------------------------------------------------              
018800*    TABELA DE SINONIMOS DE COLUNA (CASA EM MAIUSCULAS, APOS             
018900*    RECORTE DE BRANCOS) - MONTADA POR REDEFINES, NO PADRAO DA           
019000*    CASA PARA TABELAS DE CONSULTA CURTA. OS 15 SINONIMOS SAO            
019100*    TESTADOS CONTRA CADA COLUNA DO CABECALHO NA ORDEM EM QUE            
019200*    O CABECALHO CHEGOU, NUNCA NA ORDEM DESTA TABELA (1991-0014,         
019300*    CORRIGIDO NO CHAMADO 2009-0077 - VIDE HISTORICO).                   
019400*----------------------------------------------------------              
019500 01  W01-SINONIMOS-LISTA.                                                
019600     05  FILLER                  PIC X(12) VALUE "KCAL".                 
019700     05  FILLER                  PIC X(12) VALUE "ENERGIA".              
019800     05  FILLER                  PIC X(12) VALUE "CALORIAS".             
019900     05  FILLER                  PIC X(12) VALUE "ENERGY".               
020000     05  FILLER                  PIC X(12) VALUE "PROTEINA".             
020100     05  FILLER                  PIC X(12) VALUE "PROTEIN".              
020200     05  FILLER                  PIC X(12) VALUE "PROTEINAS".            
020300     05  FILLER                  PIC X(12) VALUE "CARBO".                
020400     05  FILLER                  PIC X(12) VALUE "CARBOIDRATO".          
020500     05  FILLER                  PIC X(12) VALUE "CARBOIDRATOS".         
020600     05  FILLER                  PIC X(12) VALUE "CARB".                 
020700     05  FILLER                  PIC X(12) VALUE "GORDURA".              
020800     05  FILLER                  PIC X(12) VALUE "LIPIDEOS".             
020900     05  FILLER                  PIC X(12) VALUE "GORDURAS".             
021000     05  FILLER                  PIC X(12) VALUE "FAT".                  
021100 01  W01-SINONIMOS-TAB REDEFINES W01-SINONIMOS-LISTA.                    
021200     05  W01-SIN-PALAVRA OCCURS 15 TIMES                                 
021300                         PIC X(12).                                      
021400                                                                         
021500*    W02-CANONICOS - PARA CADA POSICAO DA TABELA DE                      
021600*    SINONIMOS ACIMA, O NOME DO CAMPO CANONICO QUE ELE                   
021700*    REPRESENTA (MESMA ORDEM, MESMO INDICE - AS DUAS                     
021800*    TABELAS ANDAM SEMPRE JUNTAS).                                       
021900 01  W02-CANONICOS-LISTA.                                                
022000     05  FILLER                  PIC X(08) VALUE "KCAL".                 
022100     05  FILLER                  PIC X(08) VALUE "KCAL".                 
022200     05  FILLER                  PIC X(08) VALUE "KCAL".                 
022300     05  FILLER                  PIC X(08) VALUE "KCAL".                 
022400     05  FILLER                  PIC X(08) VALUE "PROTEINA".             
022500     05  FILLER                  PIC X(08) VALUE "PROTEINA".             
022600     05  FILLER                  PIC X(08) VALUE "PROTEINA".             
022700     05  FILLER                  PIC X(08) VALUE "CARBO".                
022800     05  FILLER                  PIC X(08) VALUE "CARBO".                
022900     05  FILLER                  PIC X(08) VALUE "CARBO".                
023000     05  FILLER                  PIC X(08) VALUE "CARBO".                
023100     05  FILLER                  PIC X(08) VALUE "GORDURA".              
023200     05  FILLER                  PIC X(08) VALUE "GORDURA".              
023300     05  FILLER                  PIC X(08) VALUE "GORDURA".              
023400     05  FILLER                  PIC X(08) VALUE "GORDURA".              
023500 01  W02-CANONICOS-TAB REDEFINES W02-CANONICOS-LISTA.                    
023600     05  W02-CAN-NOME OCCURS 15 TIMES                                    
023700                      PIC X(08).                                         
023800*----------------------------------------------------------              
023900*    NOME DO CAMPO CANONICO PENDENTE DE LOCALIZACAO, USADO               
024000*    NA MENSAGEM DE ABEND QUANDO A COLUNA NAO E ENCONTRADA               
024100*    (ROT-VERIFICA-CAMPOS PREENCHE ANTES DE ABENDAR).                    
024200*----------------------------------------------------------              
024300 01  W03-CAMPO-PENDENTE          PIC X(08) VALUE SPACES.                 
024400                                                                         
024500*    W04-CONTADORES - INDICES DE VARREDURA COMPARTILHADOS                
024600*    POR VARIAS ROTINAS:                                                 
024700*      W04-IDX1 - COLUNA CORRENTE EM ROT-AJUSTA-COLUNAS E EM             
024800*                 GRAVAR-TACOWK (DESCARGA DA TABELA).                    
024900*      W04-IDX2 - COLUNA CORRENTE DO CABECALHO EM                        
025000*                 ROT-MAPEIA-COLUNA / PASSO-2.                           
025100*      W04-IDX3 - SINONIMO CORRENTE (1-15) EM                            
025200*                 ROT-TESTA-SINONIMO / ROT-GRAVA-POSICAO.                
025300 01  W04-CONTADORES.                                                     
025400     05  W04-IDX1                PIC 9(02) COMP VALUE ZERO.              
025500     05  W04-IDX2                PIC 9(02) COMP VALUE ZERO.              
025600     05  W04-IDX3                PIC 9(02) COMP VALUE ZERO.              
025700     05  FILLER                  PIC X(01).                              
025800*----------------------------------------------------------              
025900 PROCEDURE DIVISION.                                                     
026000 INICIO.                                                                 
026100*------------[ ROTINA DE ABERTURA DOS ARQUIVOS ]-------------            
026200*    ABRE A BASE DE ENTRADA E O ARQUIVO DE TRABALHO DE                   
026300*    SAIDA. QUALQUER FALHA DE ABERTURA E FATAL, POIS NAO HA              
026400*    COMO PROSSEGUIR SEM OS DOIS ARQUIVOS DISPONIVEIS.                   
026500 ABRIR-ARQ.                                                              
026600     OPEN INPUT TACOORI                                                  
026700     IF ST-ERRO NOT = "00"                                               
026800         MOVE "ERRO NA ABERTURA DO ARQUIVO TACOORI" TO MENS              
026900         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
027000                                                                         
027100     OPEN OUTPUT TACOWRK                                                 
027200     IF WK-ERRO NOT = "00"                                               
027300         MOVE "ERRO NA ABERTURA DO ARQUIVO TACOWRK" TO MENS              
027400         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
027500*------------[ LEITURA E RECORTE DO CABECALHO ]-------------             
027600*    LE O PRIMEIRO REGISTRO DO ARQUIVO (O CABECALHO) E                   
027700*    QUEBRA EM ATE 10 COLUNAS, PELO DELIMITADOR DE PONTO E               
027800*    VIRGULA OU VIRGULA (A BASE TACO USA OS DOIS CONFORME A              
027900*    PLANILHA DE ORIGEM DO FORNECEDOR).                                  
028000 LER-CABECALHO.                                                          
028100     READ TACOORI INTO W00-LINHA-CAB                                     
028200     IF ST-ERRO NOT = "00"                                               
028300         MOVE "ARQUIVO TACOORI VAZIO - SEM CABECALHO" TO MENS            
028400         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
028500                                                                         
028600     MOVE ZEROS TO W00-COL-QTDE                                          
028700     UNSTRING W00-LINHA-CAB DELIMITED BY ";" OR ","                      
028800         INTO W00-COL-NOME (01) W00-COL-NOME (02)                        
028900              W00-COL-NOME (03) W00-COL-NOME (04)                        
029000              W00-COL-NOME (05) W00-COL-NOME (06)                        
029100              W00-COL-NOME (07) W00-COL-NOME (08)                        
029200              W00-COL-NOME (09) W00-COL-NOME (10)                        
029300         COUNT IN W00-COL-QTDE.                                          
029400*------------[ RECORTE DE BRANCOS/CAIXA DE CADA COLUNA ]---              
029500*    PADRONIZA CADA NOME DE COLUNA PARA CAIXA ALTA ANTES DE              
029600*    COMPARAR COM A TABELA DE SINONIMOS (CHAMADO 2001-0055).             
029700 PASSO-1.                                                                
029800     PERFORM ROT-AJUSTA-COLUNAS THRU ROT-AJUSTA-COLUNAS-FIM              
029900         VARYING W04-IDX1 FROM 1 BY 1                                    
030000         UNTIL W04-IDX1 > W00-COL-QTDE.                                  
030100*------------[ LOCALIZACAO DOS CAMPOS CANONICOS NO CAB. ]--              
030200*    VARRE O CABECALHO UMA UNICA VEZ, COLUNA A COLUNA, NA                
030300*    ORDEM EM QUE CHEGOU NO ARQUIVO (W00-POS-xxx COMECA                  
030400*    ZERADO).  PARA CADA COLUNA AINDA NAO RESOLVIDA, TESTA               
030500*    TODOS OS 15 SINONIMOS; O PRIMEIRO CASAMENTO, NA ORDEM               
030600*    DO CABECALHO, FICA VALENDO - MESMO QUE UM SINONIMO                  
030700*    "MAIS CEDO" NA TABELA W01 APARECA DEPOIS NO CABECALHO               
030800*    (CHAMADO 2009-0077, VIDE HISTORICO DE ALTERACOES).                  
030900*    SO DEPOIS DE VARRER TODAS AS COLUNAS E QUE SE CONFERE               
031000*    SE OS QUATRO CAMPOS FORAM ACHADOS (ROT-VERIFICA-CAMPOS).            
031100 PASSO-2.                                                                
031200     MOVE ZEROS TO W00-POS-KCAL W00-POS-PROTEINA                         
031300                   W00-POS-CARBO W00-POS-GORDURA                         
031400     PERFORM ROT-MAPEIA-COLUNA THRU ROT-MAPEIA-COLUNA-FIM                
031500         VARYING W04-IDX2 FROM 1 BY 1                                    
031600         UNTIL W04-IDX2 > W00-COL-QTDE                                   
031700     PERFORM ROT-VERIFICA-CAMPOS THRU ROT-VERIFICA-CAMPOS-FIM.           
031800*------------[ LEITURA DOS REGISTROS DE DETALHE DA TACO ]-               
031900*    LE CADA LINHA DE ALIMENTO, RECORTA NOS MESMOS MOLDES DO             
032000*    CABECALHO E CARREGA A TABELA EM MEMORIA TAB-ALIMENTOS,              
032100*    USANDO AS POSICOES ACHADAS EM PASSO-2 PARA SABER DE                 
032200*    QUAL COLUNA TIRAR CADA NUTRIENTE.                                   
032300 LER-DETALHE.                                                            
032400     MOVE ZEROS TO TAB-ALI-QTDE.                                         
032500 LER-DETALHE-PROX.                                                       
032600     READ TACOORI INTO W00-LINHA-CAB                                     
032700         AT END GO TO GRAVAR-TACOWK.                                     
032800                                                                         
032900     UNSTRING W00-LINHA-CAB DELIMITED BY ";" OR ","                      
033000         INTO W00-COL-DADO (01) W00-COL-DADO (02)                        
033100              W00-COL-DADO (03) W00-COL-DADO (04)                        
033200              W00-COL-DADO (05) W00-COL-DADO (06)                        
033300              W00-COL-DADO (07) W00-COL-DADO (08)                        
033400              W00-COL-DADO (09) W00-COL-DADO (10).                       
033500                                                                         
033600     ADD 1 TO TAB-ALI-QTDE                                               
033700     SET TAB-ALI-IDX TO TAB-ALI-QTDE                                     
033800                                                                         
033900     MOVE W00-COL-DADO (1)                TO                             
034000                     TAB-ALI-NOME (TAB-ALI-IDX)                          
034100     MOVE W00-COL-DADO (W00-POS-KCAL)     TO                             
034200                     TAB-ALI-KCAL (TAB-ALI-IDX)                          
034300     MOVE W00-COL-DADO (W00-POS-PROTEINA) TO                             
034400                     TAB-ALI-PROTEINA (TAB-ALI-IDX)                      
034500     MOVE W00-COL-DADO (W00-POS-CARBO)    TO                             
034600                     TAB-ALI-CARBO (TAB-ALI-IDX)                         
034700     MOVE W00-COL-DADO (W00-POS-GORDURA)  TO                             
034800                     TAB-ALI-GORDURA (TAB-ALI-IDX)                       
034900                                                                         
035000     GO TO LER-DETALHE-PROX.                                             
035100*------------[ GRAVACAO DO ARQUIVO DE TRABALHO TACOWRK ]-                
035200*    DESCARREGA A TABELA EM MEMORIA PARA O ARQUIVO DE                    
035300*    TRABALHO, NO LEIAUTE FIXO REGALI, PARA CONSUMO DOS                  
035400*    PROGRAMAS NTR002R E NTR003R.                                        
035500 GRAVAR-TACOWK.                                                          
035600     MOVE ZEROS TO W04-IDX1.                                             
035700 GRAVAR-TACOWK-PROX.                                                     
035800     ADD 1 TO W04-IDX1                                                   
035900     IF W04-IDX1 > TAB-ALI-QTDE                                          
036000         GO TO ROT-FIM.                                                  
036100                                                                         
036200     MOVE TAB-ALI-NOME (W04-IDX1)        TO ALI-NOME                     
036300     MOVE TAB-ALI-KCAL (W04-IDX1)        TO ALI-KCAL                     
036400     MOVE TAB-ALI-PROTEINA (W04-IDX1)    TO ALI-PROTEINA                 
036500     MOVE TAB-ALI-CARBO (W04-IDX1)       TO ALI-CARBO                    
036600     MOVE TAB-ALI-GORDURA (W04-IDX1)     TO ALI-GORDURA                  
036700                                                                         
036800     WRITE REGALI                                                        
036900     IF WK-ERRO NOT = "00"                                               
037000         MOVE "ERRO NA GRAVACAO DO ARQUIVO TACOWRK" TO MENS              
037100         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
037200                                                                         
037300     GO TO GRAVAR-TACOWK-PROX.                                           
037400*----------------------------------------------------------              
037500*    ROTINA DE RECORTE DE BRANCOS E CAIXA ALTA DE UMA COLUNA             
037600*    DO CABECALHO (W04-IDX1 APONTA A COLUNA CORRENTE).                   
037700*----------------------------------------------------------              
037800 ROT-AJUSTA-COLUNAS.                                                     
037900     INSPECT W00-COL-NOME (W04-IDX1)                                     
038000         CONVERTING "abcdefghijklmnopqrstuvwxyz"                         
038100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
038200*    (O RECORTE DE BRANCOS A ESQUERDA NAO SE APLICA: A BASE TACO         
038300*     NUNCA TRAZ ESPACO ANTES DO NOME DA COLUNA - VIDE CHAMADO           
038400*     1991-0014.  OS BRANCOS A DIREITA FICAM FORA DA COMPARACAO          
038500*     PORQUE W01-SIN-PALAVRA E PIC X(12), MAIS CURTO QUE A               
038600*     COLUNA, E A COMPARACAO COMPLETA COM BRANCOS.)                      
038700 ROT-AJUSTA-COLUNAS-FIM.                                                 
038800     EXIT.                                                               
038900*----------------------------------------------------------              
039000*    PARA A COLUNA CORRENTE DO CABECALHO (W04-IDX2), TESTA               
039100*    OS 15 SINONIMOS DA TABELA W01, UM A UM (W04-IDX3), E                
039200*    GRAVA A POSICAO QUANDO ALGUM CASAR - SALVO SE A POSICAO             
039300*    JA TIVER SIDO GRAVADA POR UMA COLUNA ANTERIOR, CASO EM              
039400*    QUE A COLUNA ANTERIOR PREVALECE (REGRA DE EMPATE DO                 
039500*    CHAMADO 2009-0077: PRIMEIRA COLUNA DO CABECALHO GANHA,              
039600*    NAO O PRIMEIRO SINONIMO DA TABELA).                                 
039700*----------------------------------------------------------              
039800 ROT-MAPEIA-COLUNA.                                                      
039900     PERFORM ROT-TESTA-SINONIMO THRU ROT-TESTA-SINONIMO-FIM              
040000         VARYING W04-IDX3 FROM 1 BY 1                                    
040100         UNTIL W04-IDX3 > 15.                                            
040200 ROT-MAPEIA-COLUNA-FIM.                                                  
040300     EXIT.                                                               
040400*----------------------------------------------------------              
040500*    COMPARA A COLUNA CORRENTE (W04-IDX2) COM O SINONIMO                 
040600*    CORRENTE (W04-IDX3); SE CASAR, CHAMA ROT-GRAVA-POSICAO              
040700*    PARA REGISTRAR A COLUNA NO CAMPO CANONICO CORRESPON-                
040800*    DENTE (W02-CAN-NOME DO MESMO INDICE W04-IDX3).                      
040900*----------------------------------------------------------              
041000 ROT-TESTA-SINONIMO.                                                     
041100     IF W00-COL-NOME (W04-IDX2) = W01-SIN-PALAVRA (W04-IDX3)             
041200         PERFORM ROT-GRAVA-POSICAO THRU ROT-GRAVA-POSICAO-FIM.           
041300 ROT-TESTA-SINONIMO-FIM.                                                 
041400     EXIT.                                                               
041500*----------------------------------------------------------              
041600*    GRAVA A COLUNA CORRENTE (W04-IDX2) NO CAMPO CANONICO                
041700*    APONTADO POR W02-CAN-NOME (W04-IDX3), MAS SOMENTE SE A              
041800*    POSICAO AINDA ESTIVER ZERADA - ASSIM A PRIMEIRA COLUNA              
041900*    DO CABECALHO A CASAR COM QUALQUER SINONIMO DAQUELE                  
042000*    CAMPO E A QUE PREVALECE (1991-0014 / 2009-0077).                    
042100*----------------------------------------------------------              
042200 ROT-GRAVA-POSICAO.                                                      
042300     IF W02-CAN-NOME (W04-IDX3) NOT = "KCAL"                             
042400         GO TO ROT-GRAVA-POSICAO-PROTEINA.                               
042500     IF W00-POS-KCAL = ZERO                                              
042600         MOVE W04-IDX2 TO W00-POS-KCAL.                                  
042700     GO TO ROT-GRAVA-POSICAO-FIM.                                        
042800 ROT-GRAVA-POSICAO-PROTEINA.                                             
042900     IF W02-CAN-NOME (W04-IDX3) NOT = "PROTEINA"                         
043000         GO TO ROT-GRAVA-POSICAO-CARBO.                                  
043100     IF W00-POS-PROTEINA = ZERO                                          
043200         MOVE W04-IDX2 TO W00-POS-PROTEINA.                              
043300     GO TO ROT-GRAVA-POSICAO-FIM.                                        
043400 ROT-GRAVA-POSICAO-CARBO.                                                
043500     IF W02-CAN-NOME (W04-IDX3) NOT = "CARBO"                            
043600         GO TO ROT-GRAVA-POSICAO-GORDURA.                                
043700     IF W00-POS-CARBO = ZERO                                             
043800         MOVE W04-IDX2 TO W00-POS-CARBO.                                 
043900     GO TO ROT-GRAVA-POSICAO-FIM.                                        
044000 ROT-GRAVA-POSICAO-GORDURA.                                              
044100     IF W02-CAN-NOME (W04-IDX3) NOT = "GORDURA"                          
044200         GO TO ROT-GRAVA-POSICAO-FIM.                                    
044300     IF W00-POS-GORDURA = ZERO                                           
044400         MOVE W04-IDX2 TO W00-POS-GORDURA.                               
044500 ROT-GRAVA-POSICAO-FIM.                                                  
044600     EXIT.                                                               
044700*----------------------------------------------------------              
044800*    APOS A VARREDURA COMPLETA DO CABECALHO EM ROT-MAPEIA-               
044900*    COLUNA, CONFERE SE OS QUATRO CAMPOS CANONICOS FORAM                 
045000*    ACHADOS.  O PRIMEIRO QUE FALTAR DISPARA O ABEND, NA                 
045100*    MESMA ORDEM DE PRIORIDADE DE SEMPRE (KCAL, PROTEINA,                
045200*    CARBO, GORDURA) - ORDEM DO MANUAL DE ABENDS DO CPD.                 
045300*----------------------------------------------------------              
045400 ROT-VERIFICA-CAMPOS.                                                    
045500     IF W00-POS-KCAL = ZERO                                              
045600         MOVE "KCAL" TO W03-CAMPO-PENDENTE                               
045700         GO TO ROT-VERIFICA-CAMPOS-ABEND.                                
045800     IF W00-POS-PROTEINA = ZERO                                          
045900         MOVE "PROTEINA" TO W03-CAMPO-PENDENTE                           
046000         GO TO ROT-VERIFICA-CAMPOS-ABEND.                                
046100     IF W00-POS-CARBO = ZERO                                             
046200         MOVE "CARBO" TO W03-CAMPO-PENDENTE                              
046300         GO TO ROT-VERIFICA-CAMPOS-ABEND.                                
046400     IF W00-POS-GORDURA = ZERO                                           
046500         MOVE "GORDURA" TO W03-CAMPO-PENDENTE                            
046600         GO TO ROT-VERIFICA-CAMPOS-ABEND.                                
046700     GO TO ROT-VERIFICA-CAMPOS-FIM.                                      
046800 ROT-VERIFICA-CAMPOS-ABEND.                                              
046900     MOVE SPACES TO MENS                                                 
047000     STRING "COLUNA '"            DELIMITED BY SIZE                      
047100            W03-CAMPO-PENDENTE    DELIMITED BY SPACE                     
047200            "' NAO ENCONTRADA"    DELIMITED BY SIZE                      
047300            INTO MENS.                                                   
047400     PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                     
047500 ROT-VERIFICA-CAMPOS-FIM.                                                
047600     EXIT.                                                               
047700*----------------------------------------------------------              
047800*    ABEND DE VALIDACAO - GRAVA A MENSAGEM NO SYSOUT E ENCERRA           
047900*    O PASSO SEM GRAVAR O ARQUIVO DE TRABALHO (CHAMADO 2004-061).        
048000*    NENHUM REGISTRO PARCIAL FICA NO TACOWRK: OS PROGRAMAS               
048100*    SEGUINTES SO RODAM SOBRE UMA BASE COMPLETA E VALIDADA.              
048200*----------------------------------------------------------              
048300 ROT-ERRO-FATAL.                                                         
048400     DISPLAY "NTR001 *** " MENS.                                         
048500     CLOSE TACOORI TACOWRK.                                              
048600     MOVE 16 TO RETURN-CODE.                                             
048700     STOP RUN.                                                           
048800 ROT-ERRO-FATAL-FIM.                                                     
048900     EXIT.                                                               
049000*----------------------------------------------------------              
049100*    FIM NORMAL DO PASSO - REPORTA A QUANTIDADE DE ALIMENTOS             
049200*    GRAVADOS NO ARQUIVO DE TRABALHO E FECHA OS ARQUIVOS.                
049300*----------------------------------------------------------              
049400 ROT-FIM.                                                                
049500     DISPLAY "NTR001 *** TACO CARREGADA E VALIDADA - "                   
049600             TAB-ALI-QTDE " ALIMENTOS GRAVADOS ***".                     
049700     CLOSE TACOORI TACOWRK.                                              
049800 ROT-FIMP.                                                               
049900     EXIT PROGRAM.                                                       
050000 ROT-FIMS.                                                               
050100     STOP RUN.                                                           
