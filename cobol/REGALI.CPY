000100*================================================================        
000200*  COPY REGALI  -  LEIAUTE DO REGISTRO DE ALIMENTO (TABELA TACO)         
000300*----------------------------------------------------------------        
000400*  REGISTRO DE TRABALHO GRAVADO POR NTR001 (CARGA/VALIDACAO DA
000500*  TACO) E LIDO POR NTR003R (SUGESTAO DE CARDAPIO).  A TABELA EM
000600*  MEMORIA CARREGADA A PARTIR DESTE REGISTRO ESTA NO COPY TABALI.
000700*----------------------------------------------------------------
000800*  MANUTENCAO
000900*  10/03/1989 MHRS  CRIACAO DO COPY PARA O SISTEMA DE NUTRICAO
001000*  03/11/1994 PRA   LEIAUTE MANTIDO, TABELA DE MEMORIA SEPARADA
001100*                   PARA O COPY TABALI (VIDE TABALI.CPY)
001200*  14/01/1999 MHRS  REVISAO Y2K - SEM CAMPOS DE DATA NESTE COPY,
001300*                   NENHUM AJUSTE NECESSARIO
001400*================================================================
001500 01  REGALI.
001600     05  ALI-NOME                PIC X(30).
001700     05  ALI-KCAL                PIC 9(04)V99.
001800     05  ALI-PROTEINA            PIC 9(03)V99.
001900     05  ALI-CARBO               PIC 9(03)V99.
002000     05  ALI-GORDURA             PIC 9(03)V99.
002100     05  FILLER                  PIC X(10).
