000100 IDENTIFICATION DIVISION.                                                
000200 PROGRAM-ID.               NTR002R.                                      
000300 AUTHOR.                   PAULO ROBERTO DE ALMEIDA.                     
000400 INSTALLATION.             MINDSETFIT SISTEMAS DE NUTRICAO.              
000500 DATE-WRITTEN.             17/04/1990.                                   
000600 DATE-COMPILED.                                                          
000700 SECURITY.                 USO RESTRITO AO DEPARTAMENTO DE               
000800                           PROCESSAMENTO DE DADOS.                       
000900********************************************************                 
001000*       CALCULO DA TAXA METABOLICA BASAL (TMB)         *                 
001100*    GERACAO DO RELATORIO DE TMB POR CLIENTE            *                
001200********************************************************                 
001300*----------------------------------------------------------              
001400*  ESTE PROGRAMA LE O CADASTRO DE CLIENTES (REGCLI), CALCULA             
001500*  A TAXA METABOLICA BASAL DE CADA UM PELAS TRES FORMULAS                
001600*  ADOTADAS PELO SISTEMA DE NUTRICAO (MIFFLIN-ST JEOR,                   
001700*  HARRIS-BENEDICT REVISADA E KATCH-MCARDLE) E GRAVA DOIS                
001800*  ARQUIVOS DE SAIDA: TMBRES, NO LEIAUTE FIXO QUE OUTRAS                 
001900*  ROTINAS DO SISTEMA PODEM VIR A LER, E TMBREL, O RELATORIO             
002000*  IMPRESSO QUE VAI PARA O NUTRICIONISTA RESPONSAVEL.                    
002100*----------------------------------------------------------              
002200*  HISTORICO DE ALTERACOES                                               
002300*----------------------------------------------------------              
002400*  17/04/1990 PRA   000  PROGRAMA ORIGINAL - CALCULAVA SOMENTE           
002500*                        A FORMULA DE HARRIS-BENEDICT, UNICA             
002600*                        ADOTADA PELA NUTRICIONISTA-CHEFE                
002700*                        NAQUELE MOMENTO. SO GRAVAVA TMBRES,             
002800*                        O RELATORIO IMPRESSO FOI ACRESCEN-              
002900*                        TADO SO NA MANUTENCAO DE 1992.                  
003000*  05/09/1992 PRA   019  INCLUIDA A FORMULA DE MIFFLIN-ST                
003100*                        JEOR (MAIS RECOMENDADA NA LITERATURA            
003200*                        NUTRICIONAL DA EPOCA), PASSOU A                 
003300*                        GRAVAR AS DUAS TMB LADO A LADO E A              
003400*                        EMITIR O RELATORIO IMPRESSO TMBREL.             
003500*  21/02/1995 MHRS  033  INCLUIDA A FORMULA DE KATCH-MCARDLE,            
003600*                        QUE LEVA EM CONTA O PERCENTUAL DE               
003700*                        GORDURA CORPORAL - SO CALCULADA SE O            
003800*                        CLIENTE TIVER INFORMADO ESSE DADO NA            
003900*                        FICHA DE AVALIACAO FISICA; CASO                 
004000*                        CONTRARIO O CAMPO SAI ZERADO NO                 
004100*                        RELATORIO, O QUE O NUTRICIONISTA JA             
004200*                        SABE INTERPRETAR COMO "NAO MEDIDO".             
004300*  14/01/1999 MHRS  049  REVISAO GERAL Y2K - O CAMPO CLI-IDADE           
004400*                        JA ERA PIC 9(03) (GUARDA A IDADE EM             
004500*                        ANOS, NAO UM ANO-CALENDARIO), NENHUM            
004600*                        AJUSTE DE LEIAUTE FOI NECESSARIO.               
004700*                        REVISAO FEITA A PEDIDO DA COORDENACAO           
004800*                        DO CPD PARA TODOS OS PROGRAMAS EM               
004900*                        PRODUCAO NESTA DATA.                            
005000*  08/05/2002 CBS   057  ARREDONDAMENTO DAS TRES TMB PADRO-              
005100*                        NIZADO PARA ROUNDED NO COMPUTE FINAL,           
005200*                        CONFORME NORMA INTERNA DE CALCULO               
005300*                        NUMERICO DO CPD (CHAMADO 2002-0057).            
005400*  13/03/2006 CBS   064  CONTADOR DE CLIENTES PROCESSADOS                
005500*                        PASSOU A SER IMPRESSO NO RODAPE DO              
005600*                        RELATORIO, A PEDIDO DA NUTRICIONISTA-           
005700*                        CHEFE, QUE CONFERIA A QUANTIDADE                
005800*                        BATENDO O RELATORIO CONTRA O CADASTRO           
005900*                        DE CLIENTES NA MAO (CHAMADO 2006-0108).         
006000*  02/08/2010 CBS   081  ROT-CALC-KATCH PASSOU A CALCULAR A              
006100*                        MASSA MAGRA E A TMB NUM UNICO COMPUTE,          
006200*                        COM ROUNDED SO NO RESULTADO FINAL - O           
006300*                        CALCULO ANTERIOR ARREDONDAVA A MASSA            
006400*                        MAGRA ANTES DE USA-LA NA FORMULA, O             
006500*                        QUE DIVERGIA (EM CENTAVOS DE CALORIA,           
006600*                        SEM IMPACTO PRATICO) DA NORMA DE                
006700*                        ARREDONDAMENTO SO NO RESULTADO FINAL            
006800*                        FIXADA PELO CHAMADO 2002-0057.                  
006900*----------------------------------------------------------              
007000 ENVIRONMENT DIVISION.                                                   
007100 CONFIGURATION SECTION.                                                  
007200*----------------------------------------------------------              
007300*    UPSI-0 RESERVADO PARA SINALIZAR, EM FUTURA EXTENSAO DO              
007400*    RELATORIO, QUANTOS CLIENTES TEM A KATCH-MCARDLE CALCULADA           
007500*    X QUANTOS SO TEM AS OUTRAS DUAS FORMULAS - NAO TESTADO              
007600*    POR NENHUMA ROTINA NESTA VERSAO DO PROGRAMA.                        
007700*----------------------------------------------------------              
007800 SPECIAL-NAMES.                                                          
007900     C01 IS TOP-OF-FORM                                                  
008000     CLASS CLASSE-NUMERICA IS "0" THRU "9"                               
008100     UPSI-0 ON  STATUS IS CHAVE-KATCH-PRESENTE                           
008200            OFF STATUS IS CHAVE-KATCH-AUSENTE.                           
008300                                                                         
008400 INPUT-OUTPUT SECTION.                                                   
008500 FILE-CONTROL.                                                           
008600*    CLIENTES - CADASTRO COM OS DADOS ANTROPOMETRICOS DE                 
008700*    CADA CLIENTE (COPY REGCLI, VIDE LEIAUTE NA FD ABAIXO).              
008800     SELECT CLIENTES ASSIGN TO DISK                                      
008900         ORGANIZATION IS LINE SEQUENTIAL                                 
009000         ACCESS MODE  IS SEQUENTIAL                                      
009100         FILE STATUS  IS ST-ERRO.                                        
009200                                                                         
009300*    TMBRES - RESULTADO DA TMB NO LEIAUTE FIXO, UMA LINHA POR            
009400*    CLIENTE, PARA EVENTUAL CONSUMO POR OUTRA ROTINA DO CPD.             
009500     SELECT TMBRES ASSIGN TO DISK                                        
009600         ORGANIZATION IS LINE SEQUENTIAL                                 
009700         ACCESS MODE  IS SEQUENTIAL                                      
009800         FILE STATUS  IS WK-ERRO.                                        
009900                                                                         
010000*    TMBREL - RELATORIO IMPRESSO PARA O NUTRICIONISTA.                   
010100     SELECT TMBREL ASSIGN TO DISK                                        
010200         ORGANIZATION IS LINE SEQUENTIAL                                 
010300         ACCESS MODE  IS SEQUENTIAL                                      
010400         FILE STATUS  IS RL-ERRO.                                        
010500*                                                                        
010600*----------------------------------------------------------              
010700 DATA DIVISION.                                                          
010800 FILE SECTION.                                                           
010900*----------------------------------------------------------              
011000*    REGCLI (COPYBOOK) FORNECE O PROPRIO NIVEL 01 DO REGISTRO            
011100*    DE CLIENTE - NAO EMBRULHAR EM OUTRO 01.                             
011200*----------------------------------------------------------              
011300 FD  CLIENTES                                                            
011400         LABEL RECORD IS STANDARD                                        
011500         VALUE OF FILE-ID IS "CLIENTES.DAT".                             
011600     COPY REGCLI.                                                        
011700*                                                                        
011800*    REG-TMBRES - UMA LINHA POR CLIENTE COM AS TRES TMB JA               
011900*    CALCULADAS E ARREDONDADAS.  KATCH SAI ZERADA QUANDO O               
012000*    CLIENTE NAO TEM PERCENTUAL DE GORDURA INFORMADO.                    
012100 FD  TMBRES                                                              
012200         LABEL RECORD IS STANDARD                                        
012300         VALUE OF FILE-ID IS "TMBRES.DAT".                               
012400 01  REG-TMBRES.                                                         
012500     05  TMB-CLI-ID              PIC X(06).                              
012600     05  TMB-MIFFLIN             PIC 9(05)V99.                           
012700     05  TMB-HARRIS              PIC 9(05)V99.                           
012800     05  TMB-KATCH               PIC 9(05)V99.                           
012900     05  FILLER                  PIC X(10).                              
013000*                                                                        
013100*    REG-TMBREL - LINHA DE IMPRESSAO DO RELATORIO (CABECALHO,            
013200*    DETALHE E RODAPE SAO TODOS GRAVADOS NESTE MESMO REGISTRO            
013300*    DE 80 POSICOES, CADA UM VIA SUA PROPRIA AREA W05-xxx).              
013400 FD  TMBREL                                                              
013500         LABEL RECORD IS STANDARD                                        
013600         VALUE OF FILE-ID IS "TMBREL.DOC".                               
013700 01  REG-TMBREL                  PIC X(80).                              
013800*----------------------------------------------------------              
013900 WORKING-STORAGE SECTION.                                                
014000*    CODIGOS DE RETORNO DO FILE STATUS DOS TRES ARQUIVOS.                
014100 77  ST-ERRO        PIC X(02) VALUE "00".                                
014200 77  WK-ERRO        PIC X(02) VALUE "00".                                
014300 77  RL-ERRO        PIC X(02) VALUE "00".                                
014400*    AREA DA MENSAGEM DE ABEND, EXIBIDA NO SYSOUT.                       
014500 77  MENS           PIC X(50) VALUE SPACES.                              
014600*                                                                        
014700*    CONTADOR DE CLIENTES PROCESSADOS - IMPRESSO NO RODAPE DO            
014800*    RELATORIO DESDE O CHAMADO 2006-0108 (VIDE HISTORICO).               
014900 01  W01-ACUMULADORES.                                                   
015000     05  W01-QTDE-CLIENTES       PIC 9(06) COMP VALUE ZERO.              
015100     05  FILLER                  PIC X(02).                              
015200*                                                                        
015300*----------------------------------------------------------              
015400*    AREAS DE TRABALHO DO CALCULO DA TMB - UMA POR FORMULA,              
015500*    TODAS COM REDEFINES PARA A VISAO EM BYTES, NO PADRAO DA             
015600*    CASA PARA DEPURACAO DE CAMPOS NUMERICOS COM SINAL (O                
015700*    PROGRAMADOR DE PLANTAO PODE EXIBIR W02-MIF-INTEIRO E                
015800*    W02-MIF-DECIMAL SEPARADAMENTE NUM DUMP, SEM PRECISAR                
015900*    INTERPRETAR O SINAL EMBUTIDO DO CAMPO S9 ORIGINAL).                 
016000*----------------------------------------------------------              
016100 01  W02-CALC-MIFFLIN.                                                   
016200     05  W02-MIF-RESULT          PIC S9(05)V99.                          
016300     05  FILLER                  PIC X(02).                              
016400 01  W02-CALC-MIFFLIN-R REDEFINES W02-CALC-MIFFLIN.                      
016500     05  W02-MIF-INTEIRO         PIC X(05).                              
016600     05  W02-MIF-DECIMAL         PIC X(02).                              
016700     05  FILLER                  PIC X(02).                              
016800*                                                                        
016900 01  W03-CALC-HARRIS.                                                    
017000     05  W03-HAR-RESULT          PIC S9(05)V99.                          
017100     05  FILLER                  PIC X(02).                              
017200 01  W03-CALC-HARRIS-R REDEFINES W03-CALC-HARRIS.                        
017300     05  W03-HAR-INTEIRO         PIC X(05).                              
017400     05  W03-HAR-DECIMAL         PIC X(02).                              
017500     05  FILLER                  PIC X(02).                              
017600*                                                                        
017700*    W04-CALC-KATCH TEM DOIS CAMPOS (MASSA MAGRA E RESULTADO)            
017800*    PORQUE A FORMULA DE KATCH-MCARDLE PASSA PELA MASSA MAGRA            
017900*    ANTES DE CHEGAR NA TMB; DESDE O CHAMADO 2010-0081 OS DOIS           
018000*    SAO CALCULADOS NUM SO COMPUTE, SEM ARREDONDAR A MASSA               
018100*    MAGRA INTERMEDIARIA (SO O RESULTADO FINAL LEVA ROUNDED).            
018200 01  W04-CALC-KATCH.                                                     
018300     05  W04-KAT-MASSA-MAGRA     PIC S9(05)V99.                          
018400     05  W04-KAT-RESULT          PIC S9(05)V99.                          
018500     05  FILLER                  PIC X(02).                              
018600 01  W04-CALC-KATCH-R REDEFINES W04-CALC-KATCH.                          
018700     05  W04-KAT-MASSA-BYTES     PIC X(07).                              
018800     05  W04-KAT-INTEIRO         PIC X(05).                              
018900     05  W04-KAT-DECIMAL         PIC X(02).                              
019000     05  FILLER                  PIC X(02).                              
019100*----------------------------------------------------------              
019200*    LEIAUTE DO RELATORIO DE TMB - UMA LINHA POR CLIENTE,                
019300*    MAIS CABECALHO DE DUAS LINHAS E RODAPE COM O TOTAL DE               
019400*    CLIENTES PROCESSADOS.  CADA GRUPO ABAIXO SOMA EXATAMENTE            
019500*    80 POSICOES, O TAMANHO DE REG-TMBREL.                               
019600*----------------------------------------------------------              
019700 01  W05-CABECALHO-1.                                                    
019800     05  FILLER                  PIC X(40) VALUE                         
019900     "CLIENTE  TMB-MIFFLIN TMB-HARRIS  TMB-KAT".                         
020000     05  FILLER                  PIC X(08) VALUE                         
020100     "CH      ".                                                         
020200     05  FILLER                  PIC X(32) VALUE SPACES.                 
020300*                                                                        
020400 01  W05-CABECALHO-2.                                                    
020500     05  FILLER                  PIC X(40) VALUE                         
020600     "-------  ----------- ----------  -------".                         
020700     05  FILLER                  PIC X(08) VALUE                         
020800     "-       ".                                                         
020900     05  FILLER                  PIC X(32) VALUE SPACES.                 
021000*                                                                        
021100*    DET-MIFFLIN/HARRIS/KATCH SAO PIC ZZZZ9.99 (ZERO-SUPRESSAO           
021200*    A ESQUERDA) - A TMB NUNCA E ZERO PARA MIFFLIN OU HARRIS,            
021300*    E QUANDO KATCH SAI ZERADA (CLIENTE SEM PERCENTUAL DE                
021400*    GORDURA) O NUTRICIONISTA PREFERE VER "0.00" BEM VISIVEL A           
021500*    UM "00000.00" CHEIO DE ZEROS A ESQUERDA NA COLUNA.                  
021600 01  W05-DETALHE.                                                        
021700     05  DET-CLI-ID              PIC X(07).                              
021800     05  DET-MIFFLIN             PIC ZZZZ9.99.                           
021900     05  FILLER                  PIC X(01) VALUE SPACES.                 
022000     05  DET-HARRIS              PIC ZZZZ9.99.                           
022100     05  FILLER                  PIC X(02) VALUE SPACES.                 
022200     05  DET-KATCH               PIC ZZZZ9.99.                           
022300     05  FILLER                  PIC X(46) VALUE SPACES.                 
022400*                                                                        
022500*    RODAPE-QTDE - TOTAL DE CLIENTES PROCESSADOS, INCLUIDO NO            
022600*    RELATORIO A PEDIDO DA NUTRICIONISTA-CHEFE (2006-0108).              
022700 01  W05-RODAPE.                                                         
022800     05  FILLER                  PIC X(22) VALUE                         
022900     "CLIENTES PROCESSADOS: ".                                           
023000     05  RODAPE-QTDE             PIC ZZZZZ9.                             
023100     05  FILLER                  PIC X(52) VALUE SPACES.                 
023200*----------------------------------------------------------              
023300 PROCEDURE DIVISION.                                                     
023400 INICIO.                                                                 
023500*------------[ ABERTURA DOS ARQUIVOS ]------------------                 
023600*    ABRE O CADASTRO DE CLIENTES E OS DOIS ARQUIVOS DE SAIDA,            
023700*    E JA GRAVA AS DUAS LINHAS DE CABECALHO NO RELATORIO                 
023800*    IMPRESSO, ANTES DE PROCESSAR O PRIMEIRO CLIENTE.                    
023900 ABRIR-ARQ.                                                              
024000     OPEN INPUT CLIENTES                                                 
024100     IF ST-ERRO NOT = "00"                                               
024200         MOVE "ERRO NA ABERTURA DO ARQUIVO CLIENTES" TO MENS             
024300         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
024400                                                                         
024500     OPEN OUTPUT TMBRES                                                  
024600     IF WK-ERRO NOT = "00"                                               
024700         MOVE "ERRO NA ABERTURA DO ARQUIVO TMBRES" TO MENS               
024800         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
024900                                                                         
025000     OPEN OUTPUT TMBREL                                                  
025100     IF RL-ERRO NOT = "00"                                               
025200         MOVE "ERRO NA ABERTURA DO ARQUIVO TMBREL" TO MENS               
025300         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
025400                                                                         
025500     WRITE REG-TMBREL FROM W05-CABECALHO-1.                              
025600     WRITE REG-TMBREL FROM W05-CABECALHO-2.                              
025700*------------[ LEITURA DOS CLIENTES E CALCULO DA TMB ]----               
025800*    PARA CADA CLIENTE, CALCULA AS TRES FORMULAS, GRAVA O                
025900*    RESULTADO NO ARQUIVO DE TRABALHO TMBRES E IMPRIME A                 
026000*    LINHA DE DETALHE CORRESPONDENTE NO RELATORIO TMBREL.                
026100 LER-CLIENTE.                                                            
026200     READ CLIENTES                                                       
026300         AT END GO TO ROT-FIM.                                           
026400                                                                         
026500     PERFORM ROT-CALC-MIFFLIN THRU ROT-CALC-MIFFLIN-FIM                  
026600     PERFORM ROT-CALC-HARRIS  THRU ROT-CALC-HARRIS-FIM                   
026700     PERFORM ROT-CALC-KATCH   THRU ROT-CALC-KATCH-FIM                    
026800                                                                         
026900     MOVE CLI-ID             TO TMB-CLI-ID                               
027000     MOVE W02-MIF-RESULT     TO TMB-MIFFLIN                              
027100     MOVE W03-HAR-RESULT     TO TMB-HARRIS                               
027200     MOVE W04-KAT-RESULT     TO TMB-KATCH                                
027300                                                                         
027400     WRITE REG-TMBRES                                                    
027500     IF WK-ERRO NOT = "00"                                               
027600         MOVE "ERRO NA GRAVACAO DO ARQUIVO TMBRES" TO MENS               
027700         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
027800                                                                         
027900     MOVE CLI-ID          TO DET-CLI-ID                                  
028000     MOVE W02-MIF-RESULT  TO DET-MIFFLIN                                 
028100     MOVE W03-HAR-RESULT  TO DET-HARRIS                                  
028200     MOVE W04-KAT-RESULT  TO DET-KATCH                                   
028300     WRITE REG-TMBREL FROM W05-DETALHE.                                  
028400                                                                         
028500     ADD 1 TO W01-QTDE-CLIENTES                                          
028600     GO TO LER-CLIENTE.                                                  
028700*----------------------------------------------------------              
028800*    TMB PELA FORMULA DE MIFFLIN-ST JEOR (CHAMADO 1992-0019).            
028900*    HOMENS: (10*PESO) + (6,25*ALTURA) - (5*IDADE) + 5.                  
029000*    MULHERES: (10*PESO) + (6,25*ALTURA) - (5*IDADE) - 161.              
029100*    PESO EM KG, ALTURA EM CM, IDADE EM ANOS COMPLETOS -                 
029200*    UNIDADES JA VALIDADAS NA CARGA DO CADASTRO DE CLIENTES.             
029300*----------------------------------------------------------              
029400 ROT-CALC-MIFFLIN.                                                       
029500     IF CLI-MASCULINO                                                    
029600         COMPUTE W02-MIF-RESULT ROUNDED =                                
029700             (10 * CLI-PESO-KG) + (6.25 * CLI-ALTURA-CM)                 
029800             - (5 * CLI-IDADE-ANOS) + 5                                  
029900     ELSE                                                                
030000         COMPUTE W02-MIF-RESULT ROUNDED =                                
030100             (10 * CLI-PESO-KG) + (6.25 * CLI-ALTURA-CM)                 
030200             - (5 * CLI-IDADE-ANOS) - 161.                               
030300 ROT-CALC-MIFFLIN-FIM.                                                   
030400     EXIT.                                                               
030500*----------------------------------------------------------              
030600*    TMB PELA FORMULA DE HARRIS-BENEDICT REVISADA (1990-0000).           
030700*    ESTA FOI A PRIMEIRA FORMULA DO PROGRAMA E PERMANECE NO              
030800*    RELATORIO MESMO APOS A INCLUSAO DAS OUTRAS DUAS, POIS               
030900*    PARTE DA CARTEIRA DE CLIENTES MAIS ANTIGOS DA CLINICA               
031000*    TEM O ACOMPANHAMENTO HISTORICO BASEADO NELA.                        
031100*----------------------------------------------------------              
031200 ROT-CALC-HARRIS.                                                        
031300     IF CLI-MASCULINO                                                    
031400         COMPUTE W03-HAR-RESULT ROUNDED =                                
031500             66.5 + (13.75 * CLI-PESO-KG)                                
031600             + (5.003 * CLI-ALTURA-CM)                                   
031700             - (6.755 * CLI-IDADE-ANOS)                                  
031800     ELSE                                                                
031900         COMPUTE W03-HAR-RESULT ROUNDED =                                
032000             655 + (9.563 * CLI-PESO-KG)                                 
032100             + (1.850 * CLI-ALTURA-CM)                                   
032200             - (4.676 * CLI-IDADE-ANOS).                                 
032300 ROT-CALC-HARRIS-FIM.                                                    
032400     EXIT.                                                               
032500*----------------------------------------------------------              
032600*    TMB PELA FORMULA DE KATCH-MCARDLE - SO CALCULADA QUANDO O           
032700*    CLIENTE INFORMOU O PERCENTUAL DE GORDURA CORPORAL NA                
032800*    FICHA DE AVALIACAO FISICA (1995-0033); DO CONTRARIO A               
032900*    COLUNA KATCH SAI ZERADA NO RELATORIO E NO ARQUIVO TMBRES.           
033000*    QUANDO HA PERCENTUAL, A MASSA MAGRA E A TMB SAO OBTIDAS             
033100*    NUM UNICO COMPUTE, COM ROUNDED SOMENTE NO RESULTADO                 
033200*    FINAL, CONFORME A NORMA DE ARREDONDAMENTO DO CHAMADO                
033300*    2002-0057 (CORRIGIDO NO CHAMADO 2010-0081 - O CALCULO               
033400*    ANTERIOR ARREDONDAVA A MASSA MAGRA ANTES DE USA-LA).                
033500*----------------------------------------------------------              
033600 ROT-CALC-KATCH.                                                         
033700     IF CLI-PCTGORD = ZEROS                                              
033800         MOVE ZEROS TO W04-KAT-RESULT                                    
033900         GO TO ROT-CALC-KATCH-FIM.                                       
034000                                                                         
034100     COMPUTE W04-KAT-RESULT ROUNDED =                                    
034200         370 + (21.6 * (CLI-PESO-KG *                                    
034300             (1 - (CLI-PCTGORD / 100)))).                                
034400 ROT-CALC-KATCH-FIM.                                                     
034500     EXIT.                                                               
034600*----------------------------------------------------------              
034700*    ABEND DE PROCESSAMENTO - ENCERRA O PASSO SEM CONCLUIR O             
034800*    RELATORIO.  NAO HA COMO RETOMAR DE ONDE PAROU: O PASSO              
034900*    TEM DE SER RESUBMETIDO DESDE O INICIO (SEM ESTADO).                 
035000*----------------------------------------------------------              
035100 ROT-ERRO-FATAL.                                                         
035200     DISPLAY "NTR002R *** " MENS.                                        
035300     CLOSE CLIENTES TMBRES TMBREL.                                       
035400     MOVE 16 TO RETURN-CODE.                                             
035500     STOP RUN.                                                           
035600 ROT-ERRO-FATAL-FIM.                                                     
035700     EXIT.                                                               
035800*----------------------------------------------------------              
035900*    FIM NORMAL DO PASSO - GRAVA O RODAPE COM O TOTAL DE                 
036000*    CLIENTES PROCESSADOS (2006-0108) E FECHA OS ARQUIVOS.               
036100*----------------------------------------------------------              
036200 ROT-FIM.                                                                
036300     MOVE W01-QTDE-CLIENTES TO RODAPE-QTDE                               
036400     WRITE REG-TMBREL FROM W05-RODAPE.                                   
036500     DISPLAY "NTR002R *** TMB CALCULADA PARA "                           
036600             W01-QTDE-CLIENTES " CLIENTES ***".                          
036700     CLOSE CLIENTES TMBRES TMBREL.                                       
036800 ROT-FIMP.                                                               
036900     EXIT PROGRAM.                                                       
037000 ROT-FIMS.                                                               
037100     STOP RUN.                                                           
