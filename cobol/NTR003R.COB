000100 IDENTIFICATION DIVISION.                                                
000200 PROGRAM-ID.               NTR003R.                                      
000300 AUTHOR.                   MARCIA HELENA REZENDE SANTOS.                 
000400 INSTALLATION.             MINDSETFIT SISTEMAS DE NUTRICAO.              
000500 DATE-WRITTEN.             02/05/1990.                                   
000600 DATE-COMPILED.                                                          
000700 SECURITY.                 USO RESTRITO AO DEPARTAMENTO DE               
000800                           PROCESSAMENTO DE DADOS.                       
000900********************************************************                 
001000*    SUGESTAO DE CARDAPIO A PARTIR DA TABELA TACO       *                
001100*    GERACAO DO RELATORIO DE CARDAPIO POR CLIENTE       *                
001200********************************************************                 
001300*----------------------------------------------------------              
001400*  ESTE PROGRAMA LE O CADASTRO DE CLIENTES (REGCLI) E A TACO             
001500*  JA VALIDADA PELO NTR001 (ARQUIVO TACOWRK, LEIAUTE REGALI),            
001600*  SORTEIA QUATRO ALIMENTOS DISTINTOS PARA CADA CLIENTE E                
001700*  IMPRIME UM CARDAPIO SUGERIDO COM OS TOTAIS DE KCAL,                   
001800*  PROTEINA, CARBOIDRATO E GORDURA DA COMBINACAO ESCOLHIDA,              
001900*  PARA O NUTRICIONISTA COMPARAR COM A META CALORICA DO                  
002000*  CLIENTE (CAMPO CLI-METAKCAL DO CADASTRO).  O PROGRAMA NAO             
002100*  TENTA ACERTAR A META - SO SUGERE UMA COMBINACAO E DEIXA A             
002200*  AVALIACAO FINAL A CARGO DO PROFISSIONAL.                              
002300*----------------------------------------------------------              
002400*  HISTORICO DE ALTERACOES                                               
002500*----------------------------------------------------------              
002600*  02/05/1990 MHRS  000  PROGRAMA ORIGINAL - SORTEIO DOS                 
002700*                        ALIMENTOS POR NUMERO ALEATORIO, UM              
002800*                        POR CLIENTE, SEM CONTROLE DE                    
002900*                        REPETICAO DENTRO DO MESMO CARDAPIO.             
003000*  11/08/1993 PRA   022  SORTEIO SUBSTITUIDO POR REGRA FIXA DE           
003100*                        PASSO NA TABELA, POIS O SORTEIO                 
003200*                        ALEATORIO NAO ERA REPRODUTIVEL EM               
003300*                        REPROCESSAMENTO - O AUDITOR DO CPD              
003400*                        RODOU O MESMO LOTE DUAS VEZES E OS              
003500*                        CARDAPIOS SAIRAM DIFERENTES, O QUE              
003600*                        FOI CONSIDERADO INACEITAVEL PARA UM             
003700*                        RELATORIO ENTREGUE AO CLIENTE FINAL             
003800*                        (CHAMADO 1993-0022).                            
003900*  14/01/1999 MHRS  050  REVISAO GERAL Y2K - PROGRAMA NAO                
004000*                        GRAVA NEM LE NENHUM CAMPO DE DATA,              
004100*                        NENHUM AJUSTE DE LEIAUTE FOI                    
004200*                        NECESSARIO. REVISAO FEITA A PEDIDO              
004300*                        DA COORDENACAO DO CPD PARA TODOS OS             
004400*                        PROGRAMAS EM PRODUCAO NESTA DATA.               
004500*  19/10/2003 CBS   060  TOTAIS DO CARDAPIO PASSARAM A SER               
004600*                        ZERADOS A CADA CLIENTE (QUEBRA DE               
004700*                        CONTROLE) - ANTES DESTA CORRECAO, UM            
004800*                        CLIENTE SEM NENHUM ALIMENTO SELECIO-            
004900*                        NAVEL HERDAVA OS TOTAIS DO CLIENTE              
005000*                        ANTERIOR NO RELATORIO (CHAMADO                  
005100*                        2003-0217, ACHADO PELA NUTRICIONISTA-           
005200*                        CHEFE NUMA CONFERENCIA DE RELATORIO).           
005300*  09/02/2007 CBS   066  LINHA FINAL COM TOTAL DE CLIENTES               
005400*                        PROCESSADOS INCLUIDA NO RODAPE, NOS             
005500*                        MESMOS MOLDES DO RODAPE JA EXISTENTE            
005600*                        NO RELATORIO DE TMB DO NTR002R                  
005700*                        (CHAMADO 2007-0066).                            
005800*  25/07/2011 CBS   085  CAMPO CAB-META-KCAL PASSOU DE PIC               
005900*                        ZZZZ9 (SUPRIME ZEROS A ESQUERDA) PARA           
006000*                        PIC 9(05), PARA A META SAIR SEMPRE              
006100*                        COM CINCO DIGITOS NO CABECALHO (EX.             
006200*                        "02200"), CONFORME O MODELO DE                  
006300*                        RELATORIO APROVADO PELA NUTRICIONISTA-          
006400*                        CHEFE - O FORMATO COM ZEROS SUPRIMIDOS          
006500*                        FICAVA DESALINHADO NUMA COLUNA QUE E            
006600*                        SEMPRE DE CINCO POSICOES NO MODELO              
006700*                        (CHAMADO 2011-0085).                            
006800*----------------------------------------------------------              
006900 ENVIRONMENT DIVISION.                                                   
007000 CONFIGURATION SECTION.                                                  
007100*----------------------------------------------------------              
007200*    UPSI-0 RESERVADO PARA SINALIZAR, EM FUTURA EXTENSAO,                
007300*    QUANDO A TABELA TACO ESTIVER NO LIMITE DE 600 ITENS -               
007400*    NAO TESTADO POR NENHUMA ROTINA NESTA VERSAO.                        
007500*----------------------------------------------------------              
007600 SPECIAL-NAMES.                                                          
007700     C01 IS TOP-OF-FORM                                                  
007800     CLASS CLASSE-ALFA IS "A" THRU "Z" "a" THRU "z"                      
007900     UPSI-0 ON  STATUS IS CHAVE-TABELA-CHEIA                             
008000            OFF STATUS IS CHAVE-TABELA-NORMAL.                           
008100                                                                         
008200 INPUT-OUTPUT SECTION.                                                   
008300 FILE-CONTROL.                                                           
008400*    CLIENTES - CADASTRO COM A META CALORICA DE CADA CLIENTE.            
008500     SELECT CLIENTES ASSIGN TO DISK                                      
008600         ORGANIZATION IS LINE SEQUENTIAL                                 
008700         ACCESS MODE  IS SEQUENTIAL                                      
008800         FILE STATUS  IS ST-ERRO.                                        
008900                                                                         
009000*    TACOWRK - TACO JA VALIDADA, GRAVADA PELO NTR001.                    
009100     SELECT TACOWRK ASSIGN TO DISK                                       
009200         ORGANIZATION IS LINE SEQUENTIAL                                 
009300         ACCESS MODE  IS SEQUENTIAL                                      
009400         FILE STATUS  IS WK-ERRO.                                        
009500                                                                         
009600*    CARDREL - RELATORIO DE CARDAPIO SUGERIDO, IMPRESSO.                 
009700     SELECT CARDREL ASSIGN TO DISK                                       
009800         ORGANIZATION IS LINE SEQUENTIAL                                 
009900         ACCESS MODE  IS SEQUENTIAL                                      
010000         FILE STATUS  IS RL-ERRO.                                        
010100*                                                                        
010200*----------------------------------------------------------              
010300 DATA DIVISION.                                                          
010400 FILE SECTION.                                                           
010500*----------------------------------------------------------              
010600*    REGCLI E REGALI (COPYBOOKS) FORNECEM OS PROPRIOS NIVEIS             
010700*    01 DOS REGISTROS - NAO EMBRULHAR EM OUTRO 01.                       
010800*----------------------------------------------------------              
010900 FD  CLIENTES                                                            
011000         LABEL RECORD IS STANDARD                                        
011100         VALUE OF FILE-ID IS "CLIENTES.DAT".                             
011200     COPY REGCLI.                                                        
011300*                                                                        
011400 FD  TACOWRK                                                             
011500         LABEL RECORD IS STANDARD                                        
011600         VALUE OF FILE-ID IS "TACOWRK.DAT".                              
011700     COPY REGALI.                                                        
011800*                                                                        
011900*    CARDREL - LINHA DE IMPRESSAO DO RELATORIO (CABECALHO DE             
012000*    CLIENTE, CABECALHO DE COLUNAS, DETALHE, TOTAIS E RODAPE             
012100*    FINAL SAO TODOS GRAVADOS NESTE MESMO REGISTRO DE 80                 
012200*    POSICOES, CADA UM VIA SUA PROPRIA AREA W04-xxx).                    
012300 FD  CARDREL                                                             
012400         LABEL RECORD IS STANDARD                                        
012500         VALUE OF FILE-ID IS "CARDREL.DOC".                              
012600 01  REG-CARDREL                  PIC X(80).                             
012700*----------------------------------------------------------              
012800 WORKING-STORAGE SECTION.                                                
012900*    CODIGOS DE RETORNO DO FILE STATUS DOS TRES ARQUIVOS.                
013000 77  ST-ERRO        PIC X(02) VALUE "00".                                
013100 77  WK-ERRO        PIC X(02) VALUE "00".                                
013200 77  RL-ERRO        PIC X(02) VALUE "00".                                
013300*    AREA DA MENSAGEM DE ABEND, EXIBIDA NO SYSOUT.                       
013400 77  MENS           PIC X(50) VALUE SPACES.                              
013500*                                                                        
013600*    TAB-ALIMENTOS (COPYBOOK) - TABELA EM MEMORIA COM TODOS              
013700*    OS ALIMENTOS DA TACO, CARREGADA POR ROT-CARGA-TACO NO               
013800*    INICIO DO PASSO, ANTES DE PROCESSAR O PRIMEIRO CLIENTE.             
013900     COPY TABALI.                                                        
014000*----------------------------------------------------------              
014100*    CONTADORES E INDICES DA REGRA DE SELECAO DE ALIMENTOS               
014200*    (CHAMADO 1993-0022):                                                
014300*      W01-SEQ-CLIENTE  - NUMERO DE ORDEM DO CLIENTE NO LOTE,            
014400*                         USADO COMO SEMENTE DO INDICE INICIAL.          
014500*      W01-PASSO-K      - PASSO FIXO DE AVANCO NA TABELA.                
014600*      W01-IDX-BASE/                                                     
014700*      W01-IDX-ATUAL    - INDICE INICIAL E INDICE CORRENTE DA            
014800*                         VARREDURA CIRCULAR NA TABELA.                  
014900*      W01-IDX-SEL      - QUANTOS ALIMENTOS JA FORAM SELECIO-            
015000*                         NADOS PARA O CLIENTE CORRENTE (0-4).           
015100*      W01-IDX-TENT     - INDICE DE VARREDURA AUXILIAR, USADO            
015200*                         TANTO NA CONFERENCIA DE DUPLICATA              
015300*                         QUANTO NA IMPRESSAO DO DETALHE.                
015400*      W01-MULT-SEQ/                                                     
015500*      W01-MULT-QUOC/                                                    
015600*      W01-MULT-REM     - CAMPOS INTERMEDIARIOS DO CALCULO DO            
015700*                         INDICE INICIAL (SEQ-CLIENTE * 7 MOD            
015800*                         QTDE-TABELA).                                  
015900*      W01-ACHOU        - INDICADOR DE DUPLICATA, TESTADO POR            
016000*                         ROT-SELECIONA-4 APOS CADA TENTATIVA.           
016100*----------------------------------------------------------              
016200 01  W01-CONTADORES.                                                     
016300     05  W01-SEQ-CLIENTE         PIC 9(06) COMP VALUE ZERO.              
016400     05  W01-QTDE-CLIENTES       PIC 9(06) COMP VALUE ZERO.              
016500     05  W01-PASSO-K             PIC 9(03) COMP VALUE ZERO.              
016600     05  W01-IDX-BASE            PIC 9(03) COMP VALUE ZERO.              
016700     05  W01-IDX-ATUAL           PIC 9(03) COMP VALUE ZERO.              
016800     05  W01-IDX-SEL             PIC 9(02) COMP VALUE ZERO.              
016900     05  W01-IDX-TENT            PIC 9(03) COMP VALUE ZERO.              
017000     05  W01-MULT-SEQ            PIC 9(07) COMP VALUE ZERO.              
017100     05  W01-MULT-QUOC           PIC 9(07) COMP VALUE ZERO.              
017200     05  W01-MULT-REM            PIC 9(03) COMP VALUE ZERO.              
017300     05  W01-ACHOU               PIC 9(01) COMP VALUE ZERO.              
017400         88  W01-ACHOU-DUPLICATA     VALUE 1.                            
017500         88  W01-NAO-ACHOU-DUPLIC    VALUE 0.                            
017600     05  FILLER                  PIC X(02).                              
017700*                                                                        
017800*----------------------------------------------------------              
017900*    LISTA DOS 4 ALIMENTOS SORTEADOS PARA O CLIENTE CORRENTE,            
018000*    PELOS SEUS INDICES NA TABELA TAB-ALIMENTOS.  AS QUATRO              
018100*    POSICOES SAO SEMPRE PREENCHIDAS POR ROT-SELECIONA-4                 
018200*    ANTES DE QUALQUER LEITURA POSTERIOR, NAO CARECENDO DE               
018300*    PRE-ZERAGEM NO INICIO DE CADA CLIENTE.                              
018400*----------------------------------------------------------              
018500 01  W02-SELECIONADOS.                                                   
018600     05  W02-SEL-POSICAO OCCURS 4 TIMES                                  
018700                         PIC 9(03) COMP.                                 
018800     05  FILLER                  PIC X(02).                              
018900*                                                                        
019000*    ACUMULADORES DO CARDAPIO DO CLIENTE CORRENTE, ZERADOS A             
019100*    CADA QUEBRA DE CLIENTE EM LER-CLIENTE (CHAMADO 2003-0217).          
019200 01  W03-ACUMULADORES.                                                   
019300     05  W03-TOT-KCAL            PIC 9(05)V99 VALUE ZERO.                
019400     05  W03-TOT-PROTEINA        PIC 9(04)V99 VALUE ZERO.                
019500     05  W03-TOT-CARBO           PIC 9(04)V99 VALUE ZERO.                
019600     05  W03-TOT-GORDURA         PIC 9(04)V99 VALUE ZERO.                
019700     05  FILLER                  PIC X(02).                              
019800*----------------------------------------------------------              
019900*    VISAO EM BYTES DOS ACUMULADORES, USADA NA ROTINA DE                 
020000*    CONFERENCIA DE FECHAMENTO DE LOTE - O OPERADOR PODE                 
020100*    EXIBIR W03-ACUM-BYTES NUM DUMP PARA CONFERIR, POSICAO A             
020200*    POSICAO, SE OS QUATRO TOTAIS FORAM REALMENTE ZERADOS NA             
020300*    QUEBRA DE CLIENTE (CHAMADO 1995-0104).                              
020400*----------------------------------------------------------              
020500 01  W03-ACUMULADORES-R REDEFINES W03-ACUMULADORES.                      
020600     05  W03-ACUM-BYTES          PIC X(27).                              
020700*----------------------------------------------------------              
020800*    LEIAUTE DO RELATORIO DE CARDAPIO SUGERIDO - CABECALHO DE            
020900*    CLIENTE, CABECALHO DE COLUNAS, QUATRO LINHAS DE DETALHE,            
021000*    LINHA DE TOTAIS E RODAPE FINAL.  CADA GRUPO ABAIXO SOMA             
021100*    EXATAMENTE 80 POSICOES, O TAMANHO DE REG-CARDREL.                   
021200*----------------------------------------------------------              
021300 01  W04-CABEC-CLIENTE.                                                  
021400     05  FILLER                  PIC X(07) VALUE "CLIENT ".              
021500     05  CAB-CLI-ID              PIC X(07).                              
021600     05  FILLER                  PIC X(08) VALUE " TARGET ".             
021700*    CAB-META-KCAL EM PIC 9(05), NAO ZZZZ9, PARA A META SAIR             
021800*    SEMPRE COM CINCO DIGITOS (EX. "02200"), CONFORME O                  
021900*    MODELO DE RELATORIO APROVADO (CHAMADO 2011-0085).                   
022000     05  CAB-META-KCAL           PIC 9(05).                              
022100     05  FILLER                  PIC X(05) VALUE " KCAL".                
022200     05  FILLER                  PIC X(48) VALUE SPACES.                 
022300*----------------------------------------------------------              
022400*    VISAO ALTERNATIVA DO CABECALHO DE CLIENTE, USADA PELA               
022500*    ROTINA DE AUDITORIA DE IMPRESSAO, QUE COMPARA A LINHA               
022600*    INTEIRA GRAVADA NO CARDREL CONTRA A LINHA ESPERADA SEM              
022700*    PRECISAR SE PREOCUPAR COM OS LIMITES DE CADA CAMPO                  
022800*    (CHAMADO 1997-0061).                                                
022900*----------------------------------------------------------              
023000 01  W04-CABEC-CLIENTE-R REDEFINES W04-CABEC-CLIENTE.                    
023100     05  CAB-LINHA-COMPLETA      PIC X(80).                              
023200*                                                                        
023300 01  W04-CABEC-COLUNAS.                                                  
023400     05  FILLER                  PIC X(31) VALUE                         
023500     "ALIMENTO                       ".                                  
023600     05  FILLER                  PIC X(09) VALUE "    KCAL ".            
023700     05  FILLER                  PIC X(09) VALUE "   PROT  ".            
023800     05  FILLER                  PIC X(09) VALUE "  CARBO  ".            
023900     05  FILLER                  PIC X(09) VALUE " GORDURA ".            
024000     05  FILLER                  PIC X(13) VALUE SPACES.                 
024100*                                                                        
024200*    UMA LINHA DE DETALHE POR ALIMENTO SELECIONADO (4 POR                
024300*    CLIENTE).  OS CAMPOS DE NUTRIENTE SAO ZERO-SUPRIMIDOS               
024400*    (ZZZ9.99/ZZZZ9.99) PORQUE AQUI NAO HA EXIGENCIA DE                  
024500*    ALINHAMENTO FIXO DE UM MODELO APROVADO, AO CONTRARIO DO             
024600*    CABECALHO (CHAMADO 2011-0085, VIDE ACIMA).                          
024700 01  W04-DETALHE.                                                        
024800     05  DET-ALI-NOME            PIC X(30).                              
024900     05  FILLER                  PIC X(01) VALUE SPACES.                 
025000     05  DET-ALI-KCAL            PIC ZZZZ9.99.                           
025100     05  FILLER                  PIC X(03) VALUE SPACES.                 
025200     05  DET-ALI-PROTEINA        PIC ZZZ9.99.                            
025300     05  FILLER                  PIC X(04) VALUE SPACES.                 
025400     05  DET-ALI-CARBO           PIC ZZZ9.99.                            
025500     05  FILLER                  PIC X(04) VALUE SPACES.                 
025600     05  DET-ALI-GORDURA         PIC ZZZ9.99.                            
025700     05  FILLER                  PIC X(09) VALUE SPACES.                 
025800*                                                                        
025900*    LINHA DE TOTAIS DO CARDAPIO DO CLIENTE CORRENTE.                    
026000 01  W04-TOTAIS.                                                         
026100     05  FILLER                  PIC X(30) VALUE "TOTAIS".               
026200     05  FILLER                  PIC X(01) VALUE SPACES.                 
026300     05  TOT-ALI-KCAL            PIC ZZZZ9.99.                           
026400     05  FILLER                  PIC X(03) VALUE SPACES.                 
026500     05  TOT-ALI-PROTEINA        PIC ZZZ9.99.                            
026600     05  FILLER                  PIC X(04) VALUE SPACES.                 
026700     05  TOT-ALI-CARBO           PIC ZZZ9.99.                            
026800     05  FILLER                  PIC X(04) VALUE SPACES.                 
026900     05  TOT-ALI-GORDURA         PIC ZZZ9.99.                            
027000     05  FILLER                  PIC X(09) VALUE SPACES.                 
027100*                                                                        
027200*    RODAPE FINAL DO RELATORIO - TOTAL DE CLIENTES PROCESSADOS           
027300*    (CHAMADO 2007-0066), NOS MESMOS MOLDES DO RODAPE DO                 
027400*    RELATORIO DE TMB DO NTR002R.                                        
027500 01  W04-RODAPE-FINAL.                                                   
027600     05  FILLER                  PIC X(22) VALUE                         
027700     "CLIENTES PROCESSADOS: ".                                           
027800     05  RODAPE-QTDE             PIC ZZZZZ9.                             
027900     05  FILLER                  PIC X(52) VALUE SPACES.                 
028000*----------------------------------------------------------              
028100*    VISAO ALTERNATIVA DO RODAPE, USADA PELA MESMA ROTINA DE             
028200*    AUDITORIA DE IMPRESSAO DO CABECALHO (CHAMADO 1997-0061).            
028300*----------------------------------------------------------              
028400 01  W04-RODAPE-FINAL-R REDEFINES W04-RODAPE-FINAL.                      
028500     05  RODAPE-LINHA-COMPLETA   PIC X(80).                              
028600*----------------------------------------------------------              
028700 PROCEDURE DIVISION.                                                     
028800 INICIO.                                                                 
028900*------------[ ABERTURA DOS ARQUIVOS E CARGA DA TACO ]----               
029000*    ABRE OS TRES ARQUIVOS, CARREGA A TACO INTEIRA EM                    
029100*    MEMORIA (ROT-CARGA-TACO) E CALCULA O PASSO FIXO DE                  
029200*    SELECAO USADO PARA TODOS OS CLIENTES DO LOTE.  SE A                 
029300*    TACO TIVER MENOS DE 4 ITENS, O PASSO E ABENDADO, POIS               
029400*    NAO HA COMO MONTAR UM CARDAPIO DE 4 ALIMENTOS DISTINTOS.            
029500 ABRIR-ARQ.                                                              
029600     OPEN INPUT CLIENTES                                                 
029700     IF ST-ERRO NOT = "00"                                               
029800         MOVE "ERRO NA ABERTURA DO ARQUIVO CLIENTES" TO MENS             
029900         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
030000                                                                         
030100     OPEN INPUT TACOWRK                                                  
030200     IF WK-ERRO NOT = "00"                                               
030300         MOVE "ERRO NA ABERTURA DO ARQUIVO TACOWRK" TO MENS              
030400         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
030500                                                                         
030600     OPEN OUTPUT CARDREL                                                 
030700     IF RL-ERRO NOT = "00"                                               
030800         MOVE "ERRO NA ABERTURA DO ARQUIVO CARDREL" TO MENS              
030900         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
031000                                                                         
031100     PERFORM ROT-CARGA-TACO THRU ROT-CARGA-TACO-FIM.                     
031200                                                                         
031300     IF TAB-ALI-QTDE < 4                                                 
031400         MOVE "TABELA TACO COM MENOS DE 4 ALIMENTOS" TO MENS             
031500         PERFORM ROT-ERRO-FATAL THRU ROT-ERRO-FATAL-FIM.                 
031600                                                                         
031700     COMPUTE W01-PASSO-K = TAB-ALI-QTDE / 4                              
031800     IF W01-PASSO-K < 1                                                  
031900         MOVE 1 TO W01-PASSO-K.                                          
032000*------------[ LEITURA DOS CLIENTES E MONTAGEM DO CARDAPIO ]             
032100*    PARA CADA CLIENTE, ZERA OS ACUMULADORES (2003-0217),                
032200*    IMPRIME O CABECALHO COM A META CALORICA, SELECIONA 4                
032300*    ALIMENTOS DISTINTOS E IMPRIME O DETALHE E OS TOTAIS.                
032400 LER-CLIENTE.                                                            
032500     READ CLIENTES                                                       
032600         AT END GO TO ROT-FIM.                                           
032700                                                                         
032800     ADD 1 TO W01-SEQ-CLIENTE                                            
032900     MOVE ZEROS TO W03-TOT-KCAL W03-TOT-PROTEINA                         
033000                   W03-TOT-CARBO W03-TOT-GORDURA                         
033100                                                                         
033200     MOVE CLI-ID            TO CAB-CLI-ID                                
033300     MOVE CLI-METAKCAL      TO CAB-META-KCAL                             
033400     WRITE REG-CARDREL FROM W04-CABEC-CLIENTE                            
033500     WRITE REG-CARDREL FROM W04-CABEC-COLUNAS                            
033600                                                                         
033700     PERFORM ROT-SELECIONA-4 THRU ROT-SELECIONA-4-FIM                    
033800     PERFORM ROT-IMPRIME-4   THRU ROT-IMPRIME-4-FIM                      
033900                                                                         
034000     MOVE W03-TOT-KCAL      TO TOT-ALI-KCAL                              
034100     MOVE W03-TOT-PROTEINA  TO TOT-ALI-PROTEINA                          
034200     MOVE W03-TOT-CARBO     TO TOT-ALI-CARBO                             
034300     MOVE W03-TOT-GORDURA   TO TOT-ALI-GORDURA                           
034400     WRITE REG-CARDREL FROM W04-TOTAIS                                   
034500                                                                         
034600     ADD 1 TO W01-QTDE-CLIENTES                                          
034700     GO TO LER-CLIENTE.                                                  
034800*----------------------------------------------------------              
034900*    CARGA DA TABELA TAB-ALIMENTOS A PARTIR DO ARQUIVO                   
035000*    TACOWRK (JA VALIDADO PELO NTR001, SEM NECESSIDADE DE                
035100*    CONFERIR COLUNA NENHUMA AQUI) - CHAMADO 1990-0000.                  
035200*----------------------------------------------------------              
035300 ROT-CARGA-TACO.                                                         
035400     MOVE ZEROS TO TAB-ALI-QTDE.                                         
035500 ROT-CARGA-TACO-PROX.                                                    
035600     READ TACOWRK                                                        
035700         AT END GO TO ROT-CARGA-TACO-FIM.                                
035800                                                                         
035900     ADD 1 TO TAB-ALI-QTDE                                               
036000     SET TAB-ALI-IDX TO TAB-ALI-QTDE                                     
036100     MOVE ALI-NOME      TO TAB-ALI-NOME (TAB-ALI-IDX)                    
036200     MOVE ALI-KCAL      TO TAB-ALI-KCAL (TAB-ALI-IDX)                    
036300     MOVE ALI-PROTEINA  TO TAB-ALI-PROTEINA (TAB-ALI-IDX)                
036400     MOVE ALI-CARBO     TO TAB-ALI-CARBO (TAB-ALI-IDX)                   
036500     MOVE ALI-GORDURA   TO TAB-ALI-GORDURA (TAB-ALI-IDX)                 
036600     GO TO ROT-CARGA-TACO-PROX.                                          
036700 ROT-CARGA-TACO-FIM.                                                     
036800     EXIT.                                                               
036900*----------------------------------------------------------              
037000*    SELECIONA 4 ALIMENTOS DISTINTOS PELA REGRA FIXA DE PASSO            
037100*    (SUBSTITUI O SORTEIO ALEATORIO DO PROGRAMA ORIGINAL DE              
037200*    1990, TROCADO PELO CHAMADO 1993-0022 POR NAO SER                    
037300*    REPRODUTIVEL EM REPROCESSAMENTO):                                   
037400*      INDICE INICIAL = ((SEQ-CLIENTE * 7) MOD QTDE-TABELA) + 1          
037500*      PASSO K        = MAX(1, QTDE-TABELA / 4)                          
037600*    A VARREDURA AVANCA K POSICOES POR VEZ, EM CIRCULO NA                
037700*    TABELA, PULANDO QUALQUER INDICE JA SELECIONADO PARA O               
037800*    MESMO CLIENTE, ATE COMPLETAR 4 ALIMENTOS DISTINTOS.                 
037900*----------------------------------------------------------              
038000 ROT-SELECIONA-4.                                                        
038100     COMPUTE W01-MULT-SEQ = W01-SEQ-CLIENTE * 7                          
038200     DIVIDE W01-MULT-SEQ BY TAB-ALI-QTDE                                 
038300         GIVING W01-MULT-QUOC REMAINDER W01-MULT-REM                     
038400     COMPUTE W01-IDX-BASE = W01-MULT-REM + 1                             
038500     MOVE W01-IDX-BASE TO W01-IDX-ATUAL                                  
038600     MOVE ZEROS TO W01-IDX-SEL.                                          
038700 ROT-SELECIONA-4-PROX.                                                   
038800     PERFORM ROT-JA-SELECIONADO THRU ROT-JA-SELECIONADO-FIM              
038900     IF W01-ACHOU-DUPLICATA                                              
039000         GO TO ROT-SELECIONA-4-AVANCA.                                   
039100                                                                         
039200     ADD 1 TO W01-IDX-SEL                                                
039300     MOVE W01-IDX-ATUAL TO W02-SEL-POSICAO (W01-IDX-SEL)                 
039400 ROT-SELECIONA-4-AVANCA.                                                 
039500     ADD W01-PASSO-K TO W01-IDX-ATUAL                                    
039600 ROT-SELECIONA-4-AJUSTA.                                                 
039700     IF W01-IDX-ATUAL > TAB-ALI-QTDE                                     
039800         SUBTRACT TAB-ALI-QTDE FROM W01-IDX-ATUAL                        
039900         GO TO ROT-SELECIONA-4-AJUSTA.                                   
040000     IF W01-IDX-ATUAL < 1                                                
040100         ADD TAB-ALI-QTDE TO W01-IDX-ATUAL                               
040200         GO TO ROT-SELECIONA-4-AJUSTA.                                   
040300                                                                         
040400     IF W01-IDX-SEL < 4                                                  
040500         GO TO ROT-SELECIONA-4-PROX.                                     
040600 ROT-SELECIONA-4-FIM.                                                    
040700     EXIT.                                                               
040800*----------------------------------------------------------              
040900*    VERIFICA SE O INDICE CORRENTE (W01-IDX-ATUAL) JA CONSTA             
041000*    EM W02-SEL-POSICAO, DENTRE OS W01-IDX-SEL JA GRAVADOS               
041100*    PARA O CLIENTE CORRENTE.                                            
041200*----------------------------------------------------------              
041300 ROT-JA-SELECIONADO.                                                     
041400     SET W01-NAO-ACHOU-DUPLIC TO TRUE                                    
041500     MOVE ZEROS TO W01-IDX-TENT.                                         
041600 ROT-JA-SELECIONADO-PROX.                                                
041700     ADD 1 TO W01-IDX-TENT                                               
041800     IF W01-IDX-TENT > W01-IDX-SEL                                       
041900         GO TO ROT-JA-SELECIONADO-FIM.                                   
042000     IF W02-SEL-POSICAO (W01-IDX-TENT) = W01-IDX-ATUAL                   
042100         SET W01-ACHOU-DUPLICATA TO TRUE                                 
042200         GO TO ROT-JA-SELECIONADO-FIM.                                   
042300     GO TO ROT-JA-SELECIONADO-PROX.                                      
042400 ROT-JA-SELECIONADO-FIM.                                                 
042500     EXIT.                                                               
042600*----------------------------------------------------------              
042700*    IMPRIME AS 4 LINHAS DE DETALHE DO CLIENTE CORRENTE, NA              
042800*    ORDEM EM QUE FORAM SELECIONADAS, E ACUMULA OS TOTAIS DE             
042900*    CADA NUTRIENTE PARA A LINHA DE TOTAIS (VIDE LER-CLIENTE).           
043000*----------------------------------------------------------              
043100 ROT-IMPRIME-4.                                                          
043200     MOVE ZEROS TO W01-IDX-TENT.                                         
043300 ROT-IMPRIME-4-PROX.                                                     
043400     ADD 1 TO W01-IDX-TENT                                               
043500     IF W01-IDX-TENT > 4                                                 
043600         GO TO ROT-IMPRIME-4-FIM.                                        
043700                                                                         
043800     MOVE W02-SEL-POSICAO (W01-IDX-TENT) TO TAB-ALI-IDX                  
043900                                                                         
044000     MOVE TAB-ALI-NOME (TAB-ALI-IDX)     TO DET-ALI-NOME                 
044100     MOVE TAB-ALI-KCAL (TAB-ALI-IDX)     TO DET-ALI-KCAL                 
044200     MOVE TAB-ALI-PROTEINA (TAB-ALI-IDX) TO DET-ALI-PROTEINA             
044300     MOVE TAB-ALI-CARBO (TAB-ALI-IDX)    TO DET-ALI-CARBO                
044400     MOVE TAB-ALI-GORDURA (TAB-ALI-IDX)  TO DET-ALI-GORDURA              
044500     WRITE REG-CARDREL FROM W04-DETALHE                                  
044600                                                                         
044700     ADD TAB-ALI-KCAL (TAB-ALI-IDX)      TO W03-TOT-KCAL                 
044800     ADD TAB-ALI-PROTEINA (TAB-ALI-IDX)  TO W03-TOT-PROTEINA             
044900     ADD TAB-ALI-CARBO (TAB-ALI-IDX)     TO W03-TOT-CARBO                
045000     ADD TAB-ALI-GORDURA (TAB-ALI-IDX)   TO W03-TOT-GORDURA              
045100                                                                         
045200     GO TO ROT-IMPRIME-4-PROX.                                           
045300 ROT-IMPRIME-4-FIM.                                                      
045400     EXIT.                                                               
045500*----------------------------------------------------------              
045600*    ABEND DE PROCESSAMENTO - ENCERRA O PASSO SEM CONCLUIR O             
045700*    RELATORIO (O PASSO TEM DE SER RESUBMETIDO DO INICIO).               
045800*----------------------------------------------------------              
045900 ROT-ERRO-FATAL.                                                         
046000     DISPLAY "NTR003R *** " MENS.                                        
046100     CLOSE CLIENTES TACOWRK CARDREL.                                     
046200     MOVE 16 TO RETURN-CODE.                                             
046300     STOP RUN.                                                           
046400 ROT-ERRO-FATAL-FIM.                                                     
046500     EXIT.                                                               
046600*----------------------------------------------------------              
046700*    FIM NORMAL DO PASSO - GRAVA O RODAPE COM O TOTAL DE                 
046800*    CLIENTES PROCESSADOS (2007-0066) E FECHA OS ARQUIVOS.               
046900*----------------------------------------------------------              
047000 ROT-FIM.                                                                
047100     MOVE W01-QTDE-CLIENTES TO RODAPE-QTDE                               
047200     WRITE REG-CARDREL FROM W04-RODAPE-FINAL.                            
047300     DISPLAY "NTR003R *** CARDAPIO SUGERIDO PARA "                       
047400             W01-QTDE-CLIENTES " CLIENTES ***".                          
047500     CLOSE CLIENTES TACOWRK CARDREL.                                     
047600 ROT-FIMP.                                                               
047700     EXIT PROGRAM.                                                       
047800 ROT-FIMS.                                                               
047900     STOP RUN.                                                           
