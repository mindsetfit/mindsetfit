000100*================================================================        
000200*  COPY REGCLI  -  LEIAUTE DO REGISTRO DE CLIENTE (AVALIACAO)            
000300*----------------------------------------------------------------        
000400*  USADO POR NTR002R (CALCULO DE TMB) E NTR003R (SUGESTAO DE             
000500*  CARDAPIO).  ARQUIVO DE ENTRADA, SEQUENCIAL, UM REGISTRO POR           
000600*  CLIENTE AVALIADO NA CONSULTA DE NUTRICAO.                             
000700*----------------------------------------------------------------        
000800*  MANUTENCAO                                                            
000900*  10/03/1989 MHRS  CRIACAO DO COPY PARA O SISTEMA DE NUTRICAO           
001000*  22/08/1996 PRA   INCLUIDO CLI-PCTGORD PARA FORMULA DE KATCH           
001100*  14/01/1999 MHRS  AJUSTE Y2K - ANO DE NASCIMENTO NAO GRAVADO           
001200*                   NESTE REGISTRO, NENHUM IMPACTO NO LEIAUTE            
001300*================================================================        
001400 01  REGCLI.                                                             
001500     05  CLI-ID                  PIC X(06).                              
001600     05  CLI-SEXO                PIC X(01).                              
001700         88  CLI-MASCULINO           VALUE "M".                          
001800         88  CLI-FEMININO            VALUE "F".                          
001900     05  CLI-PESO-KG              PIC 9(03)V99.                          
002000     05  CLI-ALTURA-CM            PIC 9(03)V99.                          
002100     05  CLI-IDADE-ANOS           PIC 9(03).                             
002200     05  CLI-PCTGORD              PIC 9(02)V99.                          
002300     05  CLI-METAKCAL             PIC 9(05).                             
002400     05  FILLER                   PIC X(10).                             
